000100******************************************************************NTRESE1 
000200*              N T R E S E 1   -   M A E S T R O   D E            NTRESE1 
000300*              R E S E R V A S   D E   L E C C I O N              NTRESE1 
000400*----------------------------------------------------------------*NTRESE1 
000500* UN REGISTRO POR CADA RESERVA DE LECCION HECHA POR UN APRENDIZ.  NTRESE1 
000600* LLAVE LOGICA = RESERVA-ID (APRENDIZ-ID + SECUENCIA).            NTRESE1 
000700* MIEMBRO COPY USADO EN NTC35010 Y NTC35020.                      NTRESE1 
000800*----------------------------------------------------------------*NTRESE1 
000900* 1987-05 CAMS  CREACION DEL COPY PARA EL PROYECTO NATACION       NTRESE1 
001000* 1991-11 CAMS  SE AGREGA RESERVA-CALIFICACION PARA LA RESENA     NTRESE1 
001100*               DEL APRENDIZ SOBRE LA LECCION RECIBIDA            NTRESE1 
001200* 1999-01 JLQ   REVISION Y2K -- RESERVA-FECHA Y RESERVA-LECCION-  NTRESE1 
001300*               FECHA CONFIRMADAS EN FORMATO CCYYMMDD (4 DIGITOS *NTRESE1 
001400*               DE ANIO); NINGUN CAMBIO DE LAYOUT REQUERIDO       NTRESE1 
001500******************************************************************NTRESE1 
001600 01  REG-RESERVA.                                                 NTRESE1 
001700     05  RESERVA-ID               PIC X(12).                      NTRESE1 
001800     05  RESERVA-FECHA            PIC 9(08).                      NTRESE1 
001900     05  RESERVA-APRENDIZ-ID      PIC X(05).                      NTRESE1 
002000     05  RESERVA-LECCION-GRADO    PIC 9(01).                      NTRESE1 
002100     05  RESERVA-LECCION-FECHA    PIC 9(08).                      NTRESE1 
002200     05  RESERVA-LECCION-HORA     PIC 9(04).                      NTRESE1 
002300     05  RESERVA-ESTADO           PIC X(09).                      NTRESE1 
002400         88  RESERVA-RESERVADA          VALUE 'BOOKED   '.        NTRESE1 
002500         88  RESERVA-CAMBIADA           VALUE 'CHANGED  '.        NTRESE1 
002600         88  RESERVA-CANCELADA          VALUE 'CANCELLED'.        NTRESE1 
002700         88  RESERVA-ASISTIDA            VALUE 'ATTENDED '.       NTRESE1 
002800     05  RESERVA-CALIFICACION     PIC 9(01).                      NTRESE1 
002900         88  RESERVA-SIN-RESENA          VALUE 0.                 NTRESE1 
003000         88  RESERVA-CALIF-VALIDA        VALUE 1 THRU 5.          NTRESE1 
003100     05  FILLER                   PIC X(11).                      NTRESE1 
003200*----------------------------------------------------------------*NTRESE1 
003300* VISTA ALTERNA 1: FECHA DE RESERVA Y FECHA DE LECCION DESCOM-    NTRESE1 
003400* PUESTAS EN ANIO/MES/DIA PARA LAS COMPARACIONES CONTRA LA FECHA  NTRESE1 
003500* DEL SISTEMA (VENCIMIENTOS / ATRASOS).                           NTRESE1 
003600*----------------------------------------------------------------*NTRESE1 
003700 01  REG-RESERVA-FECHAS-ALT  REDEFINES  REG-RESERVA.              NTRESE1 
003800     05  FILLER                   PIC X(12).                      NTRESE1 
003900     05  ALT-RES-FECHA.                                           NTRESE1 
004000         10  ALT-RES-FECHA-ANIO   PIC 9(04).                      NTRESE1 
004100         10  ALT-RES-FECHA-MES    PIC 9(02).                      NTRESE1 
004200         10  ALT-RES-FECHA-DIA    PIC 9(02).                      NTRESE1 
004300     05  FILLER                   PIC X(06).                      NTRESE1 
004400     05  ALT-RES-LECCION-FECHA.                                   NTRESE1 
004500         10  ALT-RES-LEC-FECHA-ANIO  PIC 9(04).                   NTRESE1 
004600         10  ALT-RES-LEC-FECHA-MES   PIC 9(02).                   NTRESE1 
004700         10  ALT-RES-LEC-FECHA-DIA   PIC 9(02).                   NTRESE1 
004800     05  FILLER                   PIC X(25).                      NTRESE1 
004900*----------------------------------------------------------------*NTRESE1 
005000* VISTA ALTERNA 2: EL RESERVA-ID DESCOMPUESTO EN SU APRENDIZ-ID   NTRESE1 
005100* DE ORIGEN MAS EL NUMERO DE SECUENCIA QUE LO HACE UNICO.         NTRESE1 
005200*----------------------------------------------------------------*NTRESE1 
005300 01  REG-RESERVA-ID-ALT  REDEFINES  REG-RESERVA.                  NTRESE1 
005400     05  ALT-RESID-APRENDIZ-ID    PIC X(05).                      NTRESE1 
005500     05  ALT-RESID-SECUENCIA      PIC 9(07).                      NTRESE1 
005600     05  FILLER                   PIC X(47).                      NTRESE1 
