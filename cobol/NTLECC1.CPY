000100******************************************************************NTLECC1 
000200*              N T L E C C 1   -   M A E S T R O   D E            NTLECC1 
000300*              L E C C I O N E S   D E   N A T A C I O N          NTLECC1 
000400*----------------------------------------------------------------*NTLECC1 
000500* UN REGISTRO POR CADA LECCION DEL HORARIO SEMANAL DE LA ESCUELA  NTLECC1 
000600* DE NATACION.  LLAVE LOGICA = LECCION-FECHA + LECCION-HORA.      NTLECC1 
000700* MIEMBRO COPY USADO EN NTC35010 Y NTC35020, TANTO PARA EL        NTLECC1 
000800* MAESTRO DE ENTRADA COMO PARA EL MAESTRO REESCRITO.              NTLECC1 
000900*----------------------------------------------------------------*NTLECC1 
001000* 1987-05 CAMS  CREACION DEL COPY PARA EL PROYECTO NATACION       NTLECC1 
001100* 1991-11 CAMS  SE AGREGA LECCION-TOT-RESENAS/SUMA-CALIF PARA EL  NTLECC1 
001200*               REPORTE DE CALIFICACION DE ENTRENADORES          *NTLECC1 
001300******************************************************************NTLECC1 
001400 01  REG-LECCION.                                                 NTLECC1 
001500     05  LECCION-GRADO            PIC 9(01).                      NTLECC1 
001600         88  LECCION-GRADO-VALIDO       VALUE 1 THRU 5.           NTLECC1 
001700     05  LECCION-FECHA            PIC 9(08).                      NTLECC1 
001800     05  LECCION-HORA             PIC 9(04).                      NTLECC1 
001900     05  LECCION-ENTRENADOR       PIC X(15).                      NTLECC1 
002000     05  LECCION-CAPACIDAD        PIC 9(02).                      NTLECC1 
002100     05  LECCION-CUPOS-LIBRES     PIC 9(02).                      NTLECC1 
002200     05  LECCION-TOT-RESENAS      PIC 9(02).                      NTLECC1 
002300     05  LECCION-SUMA-CALIF       PIC 9(03).                      NTLECC1 
002400     05  FILLER                   PIC X(13).                      NTLECC1 
002500*----------------------------------------------------------------*NTLECC1 
002600* VISTA ALTERNA DEL REGISTRO DE LECCION, DESCOMPONIENDO FECHA Y   NTLECC1 
002700* HORA EN SUS PARTES PARA RUTINAS QUE COMPARAN POR ANIO/MES/DIA.  NTLECC1 
002800*----------------------------------------------------------------*NTLECC1 
002900 01  REG-LECCION-ALT  REDEFINES  REG-LECCION.                     NTLECC1 
003000     05  ALT-LEC-GRADO            PIC 9(01).                      NTLECC1 
003100     05  ALT-LEC-FECHA.                                           NTLECC1 
003200         10  ALT-LEC-FECHA-ANIO   PIC 9(04).                      NTLECC1 
003300         10  ALT-LEC-FECHA-MES    PIC 9(02).                      NTLECC1 
003400         10  ALT-LEC-FECHA-DIA    PIC 9(02).                      NTLECC1 
003500     05  ALT-LEC-HORA.                                            NTLECC1 
003600         10  ALT-LEC-HORA-HH      PIC 9(02).                      NTLECC1 
003700         10  ALT-LEC-HORA-MM      PIC 9(02).                      NTLECC1 
003800     05  FILLER                   PIC X(37).                      NTLECC1 
