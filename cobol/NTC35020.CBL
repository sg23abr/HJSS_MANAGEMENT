000100******************************************************************NTC35020
000110* FECHA       : 20/06/1987                                     *  NTC35020
000120* PROGRAMADOR : C.A. MENDEZ SOLIS (CAMS)                       *  NTC35020
000130* APLICACION  : NATACION                                       *  NTC35020
000140* PROGRAMA    : NTC35020                                       *  NTC35020
000150* TIPO        : BATCH                                          *  NTC35020
000160* DESCRIPCION : LEE LOS MAESTROS DE LECCION/APRENDIZ/RESERVA   *  NTC35020
000170*             : YA ACTUALIZADOS POR NTC35010 Y PRODUCE LOS     *  NTC35020
000180*             : TRES REPORTES MENSUALES DE LA ESCUELA: CALI-   *  NTC35020
000190*             : FICACION DE ENTRENADORES, DETALLE MENSUAL DE   *  NTC35020
000200*             : RESERVAS Y RESUMEN MENSUAL POR APRENDIZ.       *  NTC35020
000210* ARCHIVOS    : NATAC.LECCION.MAESTRO.NUEVO                    *  NTC35020
000220*             : NATAC.APRENDIZ.MAESTRO.NUEVO                   *  NTC35020
000230*             : NATAC.RESERVA.MAESTRO.NUEVO                    *  NTC35020
000240*             : NATAC.REPORTE.MENSUAL                          *  NTC35020
000250* PARAMETROS  : MES A REPORTAR (01-12), RECIBIDO POR SYSIN.    *  NTC35020
000260* PROGRAMA(S) : NTC35010 (CORRE ANTES Y DEJA LOS MAESTROS)     *  NTC35020
000270******************************************************************NTC35020
000280 IDENTIFICATION DIVISION.                                         NTC35020
000290 PROGRAM-ID.    NTC35020.                                         NTC35020
000300 AUTHOR.        CARLOS ALBERTO MENDEZ SOLIS.                      NTC35020
000310 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - ESCUELA DE NATACION.   NTC35020
000320 DATE-WRITTEN.  20/06/1987.                                       NTC35020
000330 DATE-COMPILED.                                                   NTC35020
000340 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.           NTC35020
000350******************************************************************NTC35020
000360*              B I T A C O R A   D E   C A M B I O S           *  NTC35020
000370*---------------------------------------------------------------- NTC35020
000380* FECHA      INIC  TICKET    DESCRIPCION                       *  1987042 
000390* 20/06/1987 CAMS  NAT-0042  VERSION ORIGINAL: SOLO EL REPORTE  * 1987042 
000400*                            DE CALIFICACION DE ENTRENADORES.  *  1987042 
000410* 14/10/1987 CAMS  NAT-0075  SE AGREGA EL REPORTE DETALLADO     * 1987075 
000420*                            MENSUAL DE RESERVAS POR APRENDIZ.  * 1987075 
000430* 09/02/1988 CAMS  NAT-0098  SE AGREGA EL REPORTE RESUMEN       * 1988098 
000440*                            MENSUAL Y EL PARAMETRO DE MES POR  * 1988098 
000450*                            SYSIN QUE AHORA USAN LOS TRES      * 1988098 
000460*                            REPORTES.                          * 1988098 
000470* 23/06/1994 RVQ   NAT-0139  TABLA DE ENTRENADORES AMPLIADA DE  * 1994139 
000480*                            3 A 4 POSICIONES (SE AGREGA ALICE).* 1994139 
000490* 30/09/1998 JLQ   NAT-0205  REVISION Y2K: CALCULO DE ANIO      * 1998205 
000500*                            BISIESTO REESCRITO EN FORMA        * 1998205 
000510*                            EXPLICITA (DIV ENTRE 4, 100 Y 400) * 1998205 
000520*                            PARA EVITAR SUPOSICIONES SOBRE EL  * 1998205 
000530*                            SIGLO; SIN CAMBIO DE LAYOUTS.      * 1998205 
000540* 11/03/1999 JLQ   NAT-0206  CONFIRMADO: FEBRERO DE 2000 SE     * 1998205 
000550*                            CALCULA BISIESTO CORRECTAMENTE.    * 1998205 
000560* 17/08/2003 RVQ   NAT-0252  NOTA: EL ULTIMO DIA DEL MES SE     * 2003252 
000570*                            EXCLUYE A PROPOSITO DE AMBOS       * 2003252 
000580*                            REPORTES MENSUALES (ASI LO PIDIO   * 2003252 
000590*                            EL AREA DE NEGOCIO, NO TOCAR).     * 2003252 
000600* 05/04/2007 JLQ   NAT-0300  SE AMPLIA TABLA DE RESERVAS EN     * 2007300 
000610*                            MEMORIA DE 300 A 500 POSICIONES,   * 2007300 
000620*                            IGUAL QUE EN NTC35010.             * 2007300 
000630* 14/11/2011 JLQ   NAT-0316  SALIDA ANORMAL DE APERTURA DE      * 2011316 
000640*                            ARCHIVOS CENTRALIZADA EN 990-FIN-  * 2011316 
000650*                            ANORMAL, IGUAL QUE EN NTC35010; Y  * 2011316 
000660*                            SE AGRUPO 400/900 EN UN SOLO       * 2011316 
000670*                            PERFORM THRU AL CIERRE DEL LOTE.   * 2011316 
000680* 28/11/2011 JLQ   NAT-0318  SE QUITO EL UPSI-0 DE SPECIAL-     * 2011318 
000690*                            NAMES, QUE ESTABA MAL ESCRITO (SIN * 2011318 
000700*                            "IS" Y REUTILIZANDO UN NOMBRE DE   * 2011318 
000710*                            DATO DE WORKING-STORAGE) Y QUE NO  * 2011318 
000720*                            SE CONSULTABA EN NINGUNA PARTE DEL * 2011318 
000730*                            PROGRAMA; SE BORRO TAMBIEN EL 77   * 2011318 
000740*                            WKS-UPSI-REPROCESO DUPLICADO.      * 2011318 
000750******************************************************************NTC35020
000760 ENVIRONMENT DIVISION.                                            NTC35020
000770 CONFIGURATION SECTION.                                           NTC35020
000780 SPECIAL-NAMES.                                                   NTC35020
000790     C01 IS TOP-OF-FORM.                                          NTC35020
000800 INPUT-OUTPUT SECTION.                                            NTC35020
000810 FILE-CONTROL.                                                    NTC35020
000820     SELECT LECCIONW ASSIGN TO LECCIONW                           NTC35020
000830            FILE STATUS IS FS-LECCIONW.                           NTC35020
000840     SELECT APRENDZW ASSIGN TO APRENDZW                           NTC35020
000850            FILE STATUS IS FS-APRENDZW.                           NTC35020
000860     SELECT RESERVAW ASSIGN TO RESERVAW                           NTC35020
000870            FILE STATUS IS FS-RESERVAW.                           NTC35020
000880     SELECT REPORTE  ASSIGN TO REPORTE                            NTC35020
000890            FILE STATUS IS FS-REPORTE.                            NTC35020
000900 DATA DIVISION.                                                   NTC35020
000910 FILE SECTION.                                                    NTC35020
000920*1 -->MAESTRO DE LECCIONES YA ACTUALIZADO (ENTRADA)               NTC35020
000930 FD  LECCIONW                                                     NTC35020
000940     LABEL RECORD IS STANDARD.                                    NTC35020
000950     COPY NTLECC1.                                                NTC35020
000960*2 -->MAESTRO DE APRENDICES YA ACTUALIZADO (ENTRADA)              NTC35020
000970 FD  APRENDZW                                                     NTC35020
000980     LABEL RECORD IS STANDARD.                                    NTC35020
000990     COPY NTAPRE1.                                                NTC35020
001000*3 -->MAESTRO DE RESERVAS YA ACTUALIZADO (ENTRADA)                NTC35020
001010 FD  RESERVAW                                                     NTC35020
001020     LABEL RECORD IS STANDARD.                                    NTC35020
001030     COPY NTRESE1.                                                NTC35020
001040*4 -->REPORTE MENSUAL IMPRESO (SALIDA)                            NTC35020
001050 FD  REPORTE                                                      NTC35020
001060     LABEL RECORD IS OMITTED.                                     NTC35020
001070 01  REG-REPORTE.                                                 NTC35020
001080     05  REP-DATOS                PIC X(131).                     NTC35020
001090     05  FILLER                   PIC X(01).                      NTC35020
001100 WORKING-STORAGE SECTION.                                         NTC35020
001110******************************************************************NTC35020
001120*               C A M P O S   D E   E S T A T U S                *NTC35020
001130******************************************************************NTC35020
001140 77  FS-LECCIONW                  PIC 9(02) VALUE ZEROS.          NTC35020
001150 77  FS-APRENDZW                  PIC 9(02) VALUE ZEROS.          NTC35020
001160 77  FS-RESERVAW                  PIC 9(02) VALUE ZEROS.          NTC35020
001170 77  FS-REPORTE                   PIC 9(02) VALUE ZEROS.          NTC35020
001180******************************************************************NTC35020
001190*       T A B L A   D E   L E C C I O N E S   (E N   R A M)      *NTC35020
001200******************************************************************NTC35020
001210 01  TABLA-LECCIONES.                                             NTC35020
001220     05  TL-ENTRY  OCCURS 200 TIMES INDEXED BY IDX-LEC.           NTC35020
001230         10  TL-GRADO             PIC 9(01).                      NTC35020
001240         10  TL-FECHA             PIC 9(08).                      NTC35020
001250         10  TL-HORA              PIC 9(04).                      NTC35020
001260         10  TL-ENTRENADOR        PIC X(15).                      NTC35020
001270         10  TL-CAPACIDAD         PIC 9(02).                      NTC35020
001280         10  TL-CUPOS             PIC 9(02).                      NTC35020
001290         10  TL-TOT-RESENAS       PIC 9(02).                      NTC35020
001300         10  TL-SUMA-CALIF        PIC 9(03).                      NTC35020
001310 77  WKS-LECCION-TOTAL            PIC 9(04) COMP.                 NTC35020
001320******************************************************************NTC35020
001330*       T A B L A   D E   A P R E N D I C E S (E N   R A M)      *NTC35020
001340******************************************************************NTC35020
001350 01  TABLA-APRENDICES.                                            NTC35020
001360     05  TA-ENTRY  OCCURS 50 TIMES INDEXED BY IDX-APR.            NTC35020
001370         10  TA-ID                PIC X(05).                      NTC35020
001380         10  TA-NOMBRE            PIC X(24).                      NTC35020
001390         10  TA-GENERO            PIC X(06).                      NTC35020
001400         10  TA-EDAD              PIC 9(02).                      NTC35020
001410         10  TA-CONTACTO          PIC X(20).                      NTC35020
001420         10  TA-GRADO             PIC 9(01).                      NTC35020
001430 77  WKS-APRENDIZ-TOTAL           PIC 9(04) COMP.                 NTC35020
001440******************************************************************NTC35020
001450*       T A B L A   D E   R E S E R V A S   (E N   R A M)        *NTC35020
001460******************************************************************NTC35020
001470 01  TABLA-RESERVAS.                                              NTC35020
001480     05  TR-ENTRY  OCCURS 500 TIMES INDEXED BY IDX-RES.           NTC35020
001490         10  TR-ID                PIC X(12).                      NTC35020
001500         10  TR-FECHA             PIC 9(08).                      NTC35020
001510         10  TR-APRENDIZ-ID       PIC X(05).                      NTC35020
001520         10  TR-LECCION-GRADO     PIC 9(01).                      NTC35020
001530         10  TR-LECCION-FECHA     PIC 9(08).                      NTC35020
001540         10  TR-LECCION-HORA      PIC 9(04).                      NTC35020
001550         10  TR-ESTADO            PIC X(09).                      NTC35020
001560             88  TR-RESERVADA          VALUE 'BOOKED   '.         NTC35020
001570             88  TR-CAMBIADA           VALUE 'CHANGED  '.         NTC35020
001580             88  TR-CANCELADA          VALUE 'CANCELLED'.         NTC35020
001590             88  TR-ASISTIDA           VALUE 'ATTENDED '.         NTC35020
001600         10  TR-CALIFICACION      PIC 9(01).                      NTC35020
001610 77  WKS-RESERVA-TOTAL            PIC 9(04) COMP.                 NTC35020
001620******************************************************************NTC35020
001630*       T A B L A   D E   E N T R E N A D O R E S  (F I J A)     *NTC35020
001640*       CUATRO ENTRENADORES DE PLANTA; NO HAY MAESTRO APARTE,    *NTC35020
001650*       SE INICIALIZA CON VALUE Y SE LEE CON REDEFINES.          *NTC35020
001660******************************************************************NTC35020
001670 01  WKS-TABLA-ENTREN-INIC.                                       NTC35020
001680     05  FILLER                   PIC X(15) VALUE "Shivani".      NTC35020
001690     05  FILLER                   PIC X(15) VALUE "John".         NTC35020
001700     05  FILLER                   PIC X(15) VALUE "Helen".        NTC35020
001710     05  FILLER                   PIC X(15) VALUE "Alice".        NTC35020
001720 01  WKS-TABLA-ENTRENADORES  REDEFINES  WKS-TABLA-ENTREN-INIC.    NTC35020
001730     05  WKS-ENTRENADOR-NOM  OCCURS 4 TIMES                       NTC35020
001740                              INDEXED BY IDX-COACH                NTC35020
001750                              PIC X(15).                          NTC35020
001760 77  WKS-ENTRENADOR-TOTAL         PIC 9(02) COMP VALUE 4.         NTC35020
001770******************************************************************NTC35020
001780*       T A B L A   D E   N O M B R E S   D E   C A L I F I C A  *NTC35020
001790*       C I O N   (R A T I N G   E N U M)                        *NTC35020
001800******************************************************************NTC35020
001810 01  WKS-TABLA-CALIF-INIC.                                        NTC35020
001820     05  FILLER              PIC X(18) VALUE "-".                 NTC35020
001830     05  FILLER              PIC X(18) VALUE "VERY_DISSATISFIED". NTC35020
001840     05  FILLER              PIC X(18) VALUE "DISSATISFIED".      NTC35020
001850     05  FILLER              PIC X(18) VALUE "OK".                NTC35020
001860     05  FILLER              PIC X(18) VALUE "SATISFIED".         NTC35020
001870     05  FILLER              PIC X(18) VALUE "VERY_SATISFIED".    NTC35020
001880 01  WKS-TABLA-CALIF  REDEFINES  WKS-TABLA-CALIF-INIC.            NTC35020
001890     05  WKS-CALIF-NOMBRE  OCCURS 6 TIMES                         NTC35020
001900                            INDEXED BY IDX-CALIF                  NTC35020
001910                            PIC X(18).                            NTC35020
001920******************************************************************NTC35020
001930*       C A M P O S   D E   F E C H A   Y   R A N G O   D E      *NTC35020
001940*       M E S                                                    *NTC35020
001950******************************************************************NTC35020
001960 01  WKS-FECHA-HOY                PIC 9(08).                      NTC35020
001970 01  WKS-FECHA-HOY-R  REDEFINES  WKS-FECHA-HOY.                   NTC35020
001980     05  WKS-HOY-ANIO             PIC 9(04).                      NTC35020
001990     05  WKS-HOY-MES              PIC 9(02).                      NTC35020
002000     05  WKS-HOY-DIA              PIC 9(02).                      NTC35020
002010 77  WKS-SYSIN-MES                PIC 9(02).                      NTC35020
002020 77  WKS-MES-REPORTAR             PIC 9(02) COMP.                 NTC35020
002030 77  WKS-ANIO-BISIESTO            PIC 9(01) VALUE ZEROS.          NTC35020
002040     88  WKS-ES-BISIESTO               VALUE 1.                   NTC35020
002050 01  WKS-DIAS-POR-MES-INIC.                                       NTC35020
002060     05  FILLER                   PIC 9(02) VALUE 31.             NTC35020
002070     05  FILLER                   PIC 9(02) VALUE 28.             NTC35020
002080     05  FILLER                   PIC 9(02) VALUE 31.             NTC35020
002090     05  FILLER                   PIC 9(02) VALUE 30.             NTC35020
002100     05  FILLER                   PIC 9(02) VALUE 31.             NTC35020
002110     05  FILLER                   PIC 9(02) VALUE 30.             NTC35020
002120     05  FILLER                   PIC 9(02) VALUE 31.             NTC35020
002130     05  FILLER                   PIC 9(02) VALUE 31.             NTC35020
002140     05  FILLER                   PIC 9(02) VALUE 30.             NTC35020
002150     05  FILLER                   PIC 9(02) VALUE 31.             NTC35020
002160     05  FILLER                   PIC 9(02) VALUE 30.             NTC35020
002170     05  FILLER                   PIC 9(02) VALUE 31.             NTC35020
002180 01  WKS-DIAS-POR-MES  REDEFINES  WKS-DIAS-POR-MES-INIC.          NTC35020
002190     05  WKS-ULT-DIA  OCCURS 12 TIMES                             NTC35020
002200                       INDEXED BY IDX-MES                         NTC35020
002210                       PIC 9(02).                                 NTC35020
002220 77  WKS-ULTIMO-DIA-MES           PIC 9(02) COMP.                 NTC35020
002230 77  WKS-FECHA-INICIO-MES         PIC 9(08) COMP.                 NTC35020
002240 77  WKS-FECHA-FIN-MES            PIC 9(08) COMP.                 NTC35020
002250 77  WKS-COCIENTE                 PIC 9(04) COMP.                 NTC35020
002260 77  WKS-RESIDUO-4                PIC 9(04) COMP.                 NTC35020
002270 77  WKS-RESIDUO-100              PIC 9(04) COMP.                 NTC35020
002280 77  WKS-RESIDUO-400              PIC 9(04) COMP.                 NTC35020
002290******************************************************************NTC35020
002300*       C O N T A D O R E S   D E   C A L I F I C A C I O N      *NTC35020
002310*       D E   E N T R E N A D O R                                *NTC35020
002320******************************************************************NTC35020
002330 77  WKS-REV-CONTEO               PIC 9(05) COMP.                 NTC35020
002340 77  WKS-REV-SUMA                 PIC 9(06) COMP.                 NTC35020
002350 77  WKS-REV-PROMEDIO             PIC 9(02)V99.                   NTC35020
002360******************************************************************NTC35020
002370*       C O N T A D O R E S   D E L   R E S U M E N   P O R      *NTC35020
002380*       A P R E N D I Z                                          *NTC35020
002390******************************************************************NTC35020
002400 77  WKS-CTR-RESERVADAS           PIC 9(03) COMP.                 NTC35020
002410 77  WKS-CTR-CAMBIADAS            PIC 9(03) COMP.                 NTC35020
002420 77  WKS-CTR-CANCELADAS           PIC 9(03) COMP.                 NTC35020
002430 77  WKS-CTR-ASISTIDAS            PIC 9(03) COMP.                 NTC35020
002440******************************************************************NTC35020
002450*       C A M P O S   D E   T R A B A J O   P A R A   L A        *NTC35020
002460*       B U S Q U E D A   D E   L E C C I O N   P O R   R E S E  *NTC35020
002470******************************************************************NTC35020
002480 77  WKS-LECCION-ENCONTRADA       PIC 9(01) VALUE ZEROS.          NTC35020
002490     88  LECCION-SI-ENCONTRADA         VALUE 1.                   NTC35020
002500 77  WKS-IDX-LEC-ACTUAL           PIC 9(04) COMP.                 NTC35020
002510 77  WKS-BUSCA-FECHA              PIC 9(08).                      NTC35020
002520 77  WKS-BUSCA-HORA               PIC 9(04).                      NTC35020
002530******************************************************************NTC35020
002540*       L I N E A   D E   E N C A B E Z A D O :   R E P O R T E  *NTC35020
002550*       D E   C A L I F I C A C I O N   D E   E N T R E N A D O  *NTC35020
002560******************************************************************NTC35020
002570 01  ENC-CALIFICACION.                                            NTC35020
002580     05  FILLER                   PIC X(10) VALUE "Coach Name".   NTC35020
002590     05  FILLER                   PIC X(01) VALUE X"09".          NTC35020
002600     05  FILLER                   PIC X(22) VALUE                 NTC35020
002610         "Average Monthly Rating".                                NTC35020
002620     05  FILLER                   PIC X(98) VALUE SPACES.         NTC35020
002630 01  LIN-CALIFICACION.                                            NTC35020
002640     05  LC-ENTRENADOR            PIC X(15).                      NTC35020
002650     05  FILLER                   PIC X(01) VALUE X"09".          NTC35020
002660     05  LC-PROMEDIO              PIC Z9.99.                      NTC35020
002670     05  FILLER                   PIC X(110) VALUE SPACES.        NTC35020
002680******************************************************************NTC35020
002690*       L I N E A S :   R E P O R T E   D E T A L L A D O        *NTC35020
002700*       M E N S U A L   D E   R E S E R V A S                    *NTC35020
002710******************************************************************NTC35020
002720 01  ENC-DETALLE.                                                 NTC35020
002730     05  FILLER                   PIC X(09) VALUE "LearnerID".    NTC35020
002740     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
002750     05  FILLER                   PIC X(09) VALUE "BookingID".    NTC35020
002760     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
002770     05  FILLER                   PIC X(05) VALUE "Grade".        NTC35020
002780     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
002790     05  FILLER                   PIC X(11) VALUE "Lesson Date".  NTC35020
002800     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
002810     05  FILLER                   PIC X(04) VALUE "Time".         NTC35020
002820     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
002830     05  FILLER                   PIC X(15) VALUE "Coach".        NTC35020
002840     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
002850     05  FILLER               PIC X(14) VALUE "Booking Status".   NTC35020
002860     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
002870     05  FILLER                   PIC X(18) VALUE "Review".       NTC35020
002880     05  FILLER                   PIC X(11) VALUE SPACES.         NTC35020
002890 01  LIN-DETALLE.                                                 NTC35020
002900     05  LD-APRENDIZ-ID           PIC X(09).                      NTC35020
002910     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
002920     05  LD-RESERVA-ID            PIC X(09).                      NTC35020
002930     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
002940     05  LD-GRADO                 PIC X(05).                      NTC35020
002950     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
002960     05  LD-FECHA                 PIC X(11).                      NTC35020
002970     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
002980     05  LD-HORA                  PIC X(04).                      NTC35020
002990     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003000     05  LD-ENTRENADOR            PIC X(15).                      NTC35020
003010     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003020     05  LD-ESTADO                PIC X(14).                      NTC35020
003030     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003040     05  LD-REVIEW                PIC X(18).                      NTC35020
003050     05  FILLER                   PIC X(11) VALUE SPACES.         NTC35020
003060******************************************************************NTC35020
003070*       L I N E A S :   R E P O R T E   R E S U M E N            *NTC35020
003080*       M E N S U A L   D E   R E S E R V A S                    *NTC35020
003090******************************************************************NTC35020
003100 01  ENC-RESUMEN.                                                 NTC35020
003110     05  FILLER                   PIC X(09) VALUE "LearnerID".    NTC35020
003120     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003130     05  FILLER                   PIC X(24) VALUE "Learner Name". NTC35020
003140     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003150     05  FILLER                   PIC X(13) VALUE "Current Grade".NTC35020
003160     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003170     05  FILLER                   PIC X(06) VALUE "Booked".       NTC35020
003180     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003190     05  FILLER                   PIC X(07) VALUE "Changed".      NTC35020
003200     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003210     05  FILLER                   PIC X(09) VALUE "Cancelled".    NTC35020
003220     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003230     05  FILLER                   PIC X(08) VALUE "Attended".     NTC35020
003240     05  FILLER                   PIC X(33) VALUE SPACES.         NTC35020
003250 01  LIN-RESUMEN.                                                 NTC35020
003260     05  LR-APRENDIZ-ID           PIC X(09).                      NTC35020
003270     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003280     05  LR-NOMBRE                PIC X(24).                      NTC35020
003290     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003300     05  LR-GRADO                 PIC X(13).                      NTC35020
003310     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003320     05  LR-BOOKED                PIC X(06).                      NTC35020
003330     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003340     05  LR-CHANGED               PIC X(07).                      NTC35020
003350     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003360     05  LR-CANCELLED             PIC X(09).                      NTC35020
003370     05  FILLER                   PIC X(03) VALUE " | ".          NTC35020
003380     05  LR-ATTENDED              PIC X(08).                      NTC35020
003390     05  FILLER                   PIC X(33) VALUE SPACES.         NTC35020
003400******************************************************************NTC35020
003410*     C A M P O S   D E   E D I C I O N   ( M O V E - E D I T )  *NTC35020
003420******************************************************************NTC35020
003430 77  WKS-GRADO-EDIT               PIC Z9.                         NTC35020
003440 01  WKS-FECHA-EDIT.                                              NTC35020
003450     05  WFE-ANIO                 PIC 9(04).                      NTC35020
003460     05  FILLER                   PIC X(01) VALUE "-".            NTC35020
003470     05  WFE-MES                  PIC 9(02).                      NTC35020
003480     05  FILLER                   PIC X(01) VALUE "-".            NTC35020
003490     05  WFE-DIA                  PIC 9(02).                      NTC35020
003500 01  WKS-FECHA-EDIT-R REDEFINES WKS-FECHA-EDIT  PIC X(10).        NTC35020
003510 77  WKS-HORA-EDIT                PIC 9(04).                      NTC35020
003520*                    ----- MAIN SECTION -----                     NTC35020
003530 PROCEDURE DIVISION.                                              NTC35020
003540 100-MAIN SECTION.                                                NTC35020
003550     PERFORM 110-APERTURA-ARCHIVOS                                NTC35020
003560     PERFORM 120-CARGA-LECCIONES                                  NTC35020
003570     PERFORM 130-CARGA-APRENDICES                                 NTC35020
003580     PERFORM 140-CARGA-RESERVAS                                   NTC35020
003590     PERFORM 150-ACEPTA-PARAMETRO                                 NTC35020
003600     PERFORM 160-CALCULA-RANGO-MES                                NTC35020
003610     PERFORM 200-REPORTE-CALIFICACION                             NTC35020
003620     PERFORM 300-REPORTE-DETALLE-MENSUAL                          NTC35020
003630    PERFORM 400-REPORTE-RESUMEN-MENSUAL THRU 900-CIERRE-ARCHIVOS-ENTC35020
003640     STOP RUN.                                                    NTC35020
003650 100-MAIN-E. EXIT.                                                NTC35020
003660*--------> APERTURA Y VALIDACION DE LOS ARCHIVOS DEL PROCESO      NTC35020
003670 110-APERTURA-ARCHIVOS SECTION.                                   NTC35020
003680     OPEN INPUT  LECCIONW, APRENDZW, RESERVAW                     NTC35020
003690     OPEN OUTPUT REPORTE                                          NTC35020
003700     IF FS-LECCIONW NOT = 0 OR FS-APRENDZW NOT = 0 OR             NTC35020
003710        FS-RESERVAW NOT = 0 OR FS-REPORTE  NOT = 0                NTC35020
003720        DISPLAY "================================================"NTC35020
003730                 UPON CONSOLE                                     NTC35020
003740        DISPLAY "   ERROR AL ABRIR ARCHIVOS DE NTC35020"          NTC35020
003750                 UPON CONSOLE                                     NTC35020
003760        DISPLAY "================================================"NTC35020
003770                 UPON CONSOLE                                     NTC35020
003780        MOVE 91 TO RETURN-CODE                                    NTC35020
003790        GO TO 990-FIN-ANORMAL                                     NTC35020
003800     END-IF.                                                      NTC35020
003810 110-APERTURA-ARCHIVOS-E. EXIT.                                   NTC35020
003820*--------> CARGA EL MAESTRO DE LECCIONES EN LA TABLA DE RAM       NTC35020
003830 120-CARGA-LECCIONES SECTION.                                     NTC35020
003840     MOVE ZEROS TO WKS-LECCION-TOTAL                              NTC35020
003850     READ LECCIONW                                                NTC35020
003860          AT END MOVE HIGH-VALUES TO FS-LECCIONW                  NTC35020
003870     END-READ                                                     NTC35020
003880     PERFORM 121-CARGA-LECCION-CUERPO                             NTC35020
003890             UNTIL FS-LECCIONW = HIGH-VALUES.                     NTC35020
003900 120-CARGA-LECCIONES-E. EXIT.                                     NTC35020
003910*--------> CUERPO DEL CICLO: UNA LECCION POR VUELTA               NTC35020
003920 121-CARGA-LECCION-CUERPO SECTION.                                NTC35020
003930     ADD 1 TO WKS-LECCION-TOTAL                                   NTC35020
003940     SET IDX-LEC TO WKS-LECCION-TOTAL                             NTC35020
003950     MOVE LECCION-GRADO        TO TL-GRADO (IDX-LEC)              NTC35020
003960     MOVE LECCION-FECHA        TO TL-FECHA (IDX-LEC)              NTC35020
003970     MOVE LECCION-HORA         TO TL-HORA (IDX-LEC)               NTC35020
003980     MOVE LECCION-ENTRENADOR   TO TL-ENTRENADOR (IDX-LEC)         NTC35020
003990     MOVE LECCION-CAPACIDAD    TO TL-CAPACIDAD (IDX-LEC)          NTC35020
004000     MOVE LECCION-CUPOS-LIBRES TO TL-CUPOS (IDX-LEC)              NTC35020
004010     MOVE LECCION-TOT-RESENAS  TO TL-TOT-RESENAS (IDX-LEC)        NTC35020
004020     MOVE LECCION-SUMA-CALIF   TO TL-SUMA-CALIF (IDX-LEC)         NTC35020
004030     READ LECCIONW                                                NTC35020
004040          AT END MOVE HIGH-VALUES TO FS-LECCIONW                  NTC35020
004050     END-READ.                                                    NTC35020
004060 121-CARGA-LECCION-CUERPO-E. EXIT.                                NTC35020
004070*--------> CARGA EL MAESTRO DE APRENDICES EN LA TABLA DE RAM      NTC35020
004080 130-CARGA-APRENDICES SECTION.                                    NTC35020
004090     MOVE ZEROS TO WKS-APRENDIZ-TOTAL                             NTC35020
004100     READ APRENDZW                                                NTC35020
004110          AT END MOVE HIGH-VALUES TO FS-APRENDZW                  NTC35020
004120     END-READ                                                     NTC35020
004130     PERFORM 131-CARGA-APRENDIZ-CUERPO                            NTC35020
004140             UNTIL FS-APRENDZW = HIGH-VALUES.                     NTC35020
004150 130-CARGA-APRENDICES-E. EXIT.                                    NTC35020
004160*--------> CUERPO DEL CICLO: UN APRENDIZ POR VUELTA               NTC35020
004170 131-CARGA-APRENDIZ-CUERPO SECTION.                               NTC35020
004180     ADD 1 TO WKS-APRENDIZ-TOTAL                                  NTC35020
004190     SET IDX-APR TO WKS-APRENDIZ-TOTAL                            NTC35020
004200     MOVE APRENDIZ-ID           TO TA-ID (IDX-APR)                NTC35020
004210     MOVE APRENDIZ-NOMBRE       TO TA-NOMBRE (IDX-APR)            NTC35020
004220     MOVE APRENDIZ-GENERO       TO TA-GENERO (IDX-APR)            NTC35020
004230     MOVE APRENDIZ-EDAD         TO TA-EDAD (IDX-APR)              NTC35020
004240     MOVE APRENDIZ-CONTACTO-EMG TO TA-CONTACTO (IDX-APR)          NTC35020
004250     MOVE APRENDIZ-GRADO-ACTUAL TO TA-GRADO (IDX-APR)             NTC35020
004260     READ APRENDZW                                                NTC35020
004270          AT END MOVE HIGH-VALUES TO FS-APRENDZW                  NTC35020
004280     END-READ.                                                    NTC35020
004290 131-CARGA-APRENDIZ-CUERPO-E. EXIT.                               NTC35020
004300*--------> CARGA EL MAESTRO DE RESERVAS EN LA TABLA DE RAM        NTC35020
004310 140-CARGA-RESERVAS SECTION.                                      NTC35020
004320     MOVE ZEROS TO WKS-RESERVA-TOTAL                              NTC35020
004330     READ RESERVAW                                                NTC35020
004340          AT END MOVE HIGH-VALUES TO FS-RESERVAW                  NTC35020
004350     END-READ                                                     NTC35020
004360     PERFORM 141-CARGA-RESERVA-CUERPO                             NTC35020
004370             UNTIL FS-RESERVAW = HIGH-VALUES.                     NTC35020
004380 140-CARGA-RESERVAS-E. EXIT.                                      NTC35020
004390*--------> CUERPO DEL CICLO: UNA RESERVA POR VUELTA               NTC35020
004400 141-CARGA-RESERVA-CUERPO SECTION.                                NTC35020
004410     ADD 1 TO WKS-RESERVA-TOTAL                                   NTC35020
004420     SET IDX-RES TO WKS-RESERVA-TOTAL                             NTC35020
004430     MOVE RESERVA-ID             TO TR-ID (IDX-RES)               NTC35020
004440     MOVE RESERVA-FECHA          TO TR-FECHA (IDX-RES)            NTC35020
004450     MOVE RESERVA-APRENDIZ-ID    TO TR-APRENDIZ-ID (IDX-RES)      NTC35020
004460     MOVE RESERVA-LECCION-GRADO  TO TR-LECCION-GRADO (IDX-RES)    NTC35020
004470     MOVE RESERVA-LECCION-FECHA  TO TR-LECCION-FECHA (IDX-RES)    NTC35020
004480     MOVE RESERVA-LECCION-HORA   TO TR-LECCION-HORA (IDX-RES)     NTC35020
004490     MOVE RESERVA-ESTADO         TO TR-ESTADO (IDX-RES)           NTC35020
004500     MOVE RESERVA-CALIFICACION   TO TR-CALIFICACION (IDX-RES)     NTC35020
004510     READ RESERVAW                                                NTC35020
004520          AT END MOVE HIGH-VALUES TO FS-RESERVAW                  NTC35020
004530     END-READ.                                                    NTC35020
004540 141-CARGA-RESERVA-CUERPO-E. EXIT.                                NTC35020
004550*--------> RECIBE EL MES A REPORTAR Y LA FECHA DE HOY (ANIO)      NTC35020
004560 150-ACEPTA-PARAMETRO SECTION.                                    NTC35020
004570     ACCEPT WKS-SYSIN-MES FROM SYSIN                              NTC35020
004580     MOVE WKS-SYSIN-MES TO WKS-MES-REPORTAR                       NTC35020
004590     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD.                     NTC35020
004600 150-ACEPTA-PARAMETRO-E. EXIT.                                    NTC35020
004610*--------> CALCULA EL PRIMER Y EL ULTIMO DIA DEL MES PEDIDO,      NTC35020
004620*          AJUSTANDO FEBRERO SI EL ANIO ES BISIESTO               NTC35020
004630 160-CALCULA-RANGO-MES SECTION.                                   NTC35020
004640     MOVE ZEROS TO WKS-ANIO-BISIESTO                              NTC35020
004650     DIVIDE WKS-HOY-ANIO BY 4   GIVING WKS-COCIENTE               NTC35020
004660            REMAINDER WKS-RESIDUO-4                               NTC35020
004670     DIVIDE WKS-HOY-ANIO BY 100 GIVING WKS-COCIENTE               NTC35020
004680            REMAINDER WKS-RESIDUO-100                             NTC35020
004690     DIVIDE WKS-HOY-ANIO BY 400 GIVING WKS-COCIENTE               NTC35020
004700            REMAINDER WKS-RESIDUO-400                             NTC35020
004710     IF WKS-RESIDUO-4 = 0 AND                                     NTC35020
004720       (WKS-RESIDUO-100 NOT = 0 OR WKS-RESIDUO-400 = 0)           NTC35020
004730        SET WKS-ES-BISIESTO TO TRUE                               NTC35020
004740     END-IF                                                       NTC35020
004750     SET IDX-MES TO WKS-MES-REPORTAR                              NTC35020
004760     MOVE WKS-ULT-DIA (IDX-MES) TO WKS-ULTIMO-DIA-MES             NTC35020
004770     IF WKS-MES-REPORTAR = 2 AND WKS-ES-BISIESTO                  NTC35020
004780        MOVE 29 TO WKS-ULTIMO-DIA-MES                             NTC35020
004790     END-IF                                                       NTC35020
004800     COMPUTE WKS-FECHA-INICIO-MES =                               NTC35020
004810             WKS-HOY-ANIO * 10000 + WKS-MES-REPORTAR * 100 + 1    NTC35020
004820     COMPUTE WKS-FECHA-FIN-MES =                                  NTC35020
004830             WKS-HOY-ANIO * 10000 + WKS-MES-REPORTAR * 100 +      NTC35020
004840             WKS-ULTIMO-DIA-MES.                                  NTC35020
004850 160-CALCULA-RANGO-MES-E. EXIT.                                   NTC35020
004860*--------> BUSQUEDA DE LECCION POR FECHA Y HORA (LINEAL), PARA    NTC35020
004870*          OBTENER EL NOMBRE DEL ENTRENADOR DE UNA RESERVA        NTC35020
004880 420-BUSCA-LECCION SECTION.                                       NTC35020
004890     MOVE ZEROS TO WKS-LECCION-ENCONTRADA                         NTC35020
004900     MOVE ZEROS TO WKS-IDX-LEC-ACTUAL                             NTC35020
004910     PERFORM 421-BUSCA-LECCION-CUERPO                             NTC35020
004920             VARYING IDX-LEC FROM 1 BY 1                          NTC35020
004930             UNTIL IDX-LEC > WKS-LECCION-TOTAL.                   NTC35020
004940 420-BUSCA-LECCION-E. EXIT.                                       NTC35020
004950*--------> CUERPO DEL CICLO: COMPARA UNA LECCION DE LA TABLA      NTC35020
004960 421-BUSCA-LECCION-CUERPO SECTION.                                NTC35020
004970     IF TL-FECHA (IDX-LEC) = WKS-BUSCA-FECHA AND                  NTC35020
004980        TL-HORA  (IDX-LEC) = WKS-BUSCA-HORA                       NTC35020
004990        SET LECCION-SI-ENCONTRADA TO TRUE                         NTC35020
005000        SET WKS-IDX-LEC-ACTUAL TO IDX-LEC                         NTC35020
005010        SET IDX-LEC TO WKS-LECCION-TOTAL                          NTC35020
005020     END-IF.                                                      NTC35020
005030 421-BUSCA-LECCION-CUERPO-E. EXIT.                                NTC35020
005040*--------> REPORTE 1: CALIFICACION PROMEDIO POR ENTRENADOR        NTC35020
005050 200-REPORTE-CALIFICACION SECTION.                                NTC35020
005060     WRITE REG-REPORTE FROM ENC-CALIFICACION                      NTC35020
005070     PERFORM 210-CALIFICACION-CUERPO                              NTC35020
005080             VARYING IDX-COACH FROM 1 BY 1                        NTC35020
005090             UNTIL IDX-COACH > WKS-ENTRENADOR-TOTAL.              NTC35020
005100 200-REPORTE-CALIFICACION-E. EXIT.                                NTC35020
005110*--------> CUERPO DEL CICLO: UN ENTRENADOR POR VUELTA             NTC35020
005120 210-CALIFICACION-CUERPO SECTION.                                 NTC35020
005130     MOVE ZEROS TO WKS-REV-CONTEO                                 NTC35020
005140     MOVE ZEROS TO WKS-REV-SUMA                                   NTC35020
005150     PERFORM 211-ACUMULA-LECCION-CUERPO                           NTC35020
005160             VARYING IDX-LEC FROM 1 BY 1                          NTC35020
005170             UNTIL IDX-LEC > WKS-LECCION-TOTAL                    NTC35020
005180     IF WKS-REV-CONTEO > 0                                        NTC35020
005190        COMPUTE WKS-REV-PROMEDIO ROUNDED =                        NTC35020
005200                WKS-REV-SUMA / WKS-REV-CONTEO                     NTC35020
005210     ELSE                                                         NTC35020
005220        MOVE ZEROS TO WKS-REV-PROMEDIO                            NTC35020
005230     END-IF                                                       NTC35020
005240     MOVE WKS-ENTRENADOR-NOM (IDX-COACH) TO LC-ENTRENADOR         NTC35020
005250     MOVE WKS-REV-PROMEDIO TO LC-PROMEDIO                         NTC35020
005260     WRITE REG-REPORTE FROM LIN-CALIFICACION.                     NTC35020
005270 210-CALIFICACION-CUERPO-E. EXIT.                                 NTC35020
005280*--------> CUERPO DEL CICLO: ACUMULA LAS RESENAS DE UNA LECCION   NTC35020
005290*          SI ES DEL ENTRENADOR EN CURSO                          NTC35020
005300 211-ACUMULA-LECCION-CUERPO SECTION.                              NTC35020
005310     IF TL-ENTRENADOR (IDX-LEC) = WKS-ENTRENADOR-NOM (IDX-COACH)  NTC35020
005320        ADD TL-TOT-RESENAS (IDX-LEC) TO WKS-REV-CONTEO            NTC35020
005330        ADD TL-SUMA-CALIF (IDX-LEC)  TO WKS-REV-SUMA              NTC35020
005340     END-IF.                                                      NTC35020
005350 211-ACUMULA-LECCION-CUERPO-E. EXIT.                              NTC35020
005360*--------> REPORTE 2: DETALLE MENSUAL DE RESERVAS POR APRENDIZ    NTC35020
005370 300-REPORTE-DETALLE-MENSUAL SECTION.                             NTC35020
005380     WRITE REG-REPORTE FROM ENC-DETALLE                           NTC35020
005390     PERFORM 310-DETALLE-APRENDIZ-CUERPO                          NTC35020
005400             VARYING IDX-APR FROM 1 BY 1                          NTC35020
005410             UNTIL IDX-APR > WKS-APRENDIZ-TOTAL.                  NTC35020
005420 300-REPORTE-DETALLE-MENSUAL-E. EXIT.                             NTC35020
005430*--------> CUERPO DEL CICLO: LAS RESERVAS DE UN APRENDIZ          NTC35020
005440 310-DETALLE-APRENDIZ-CUERPO SECTION.                             NTC35020
005450     PERFORM 311-DETALLE-RESERVA-CUERPO                           NTC35020
005460             VARYING IDX-RES FROM 1 BY 1                          NTC35020
005470             UNTIL IDX-RES > WKS-RESERVA-TOTAL.                   NTC35020
005480 310-DETALLE-APRENDIZ-CUERPO-E. EXIT.                             NTC35020
005490*--------> CUERPO DEL CICLO: IMPRIME LA RESERVA SI ES DEL         NTC35020
005500*          APRENDIZ EN CURSO Y CAE DENTRO DEL MES PEDIDO          NTC35020
005510 311-DETALLE-RESERVA-CUERPO SECTION.                              NTC35020
005520     IF TR-APRENDIZ-ID (IDX-RES) = TA-ID (IDX-APR) AND            NTC35020
005530        TR-LECCION-FECHA (IDX-RES) >= WKS-FECHA-INICIO-MES AND    NTC35020
005540        TR-LECCION-FECHA (IDX-RES) <  WKS-FECHA-FIN-MES           NTC35020
005550        MOVE TR-LECCION-FECHA (IDX-RES) TO WKS-BUSCA-FECHA        NTC35020
005560        MOVE TR-LECCION-HORA  (IDX-RES) TO WKS-BUSCA-HORA         NTC35020
005570        PERFORM 420-BUSCA-LECCION                                 NTC35020
005580        MOVE TA-ID (IDX-APR)            TO LD-APRENDIZ-ID         NTC35020
005590        MOVE TR-ID (IDX-RES)            TO LD-RESERVA-ID          NTC35020
005600        MOVE TR-LECCION-GRADO (IDX-RES)  TO WKS-GRADO-EDIT        NTC35020
005610        MOVE WKS-GRADO-EDIT              TO LD-GRADO              NTC35020
005620        MOVE TR-LECCION-FECHA (IDX-RES)  TO WKS-FECHA-EDIT-R      NTC35020
005630        MOVE TR-LECCION-FECHA (IDX-RES)(1:4) TO WFE-ANIO          NTC35020
005640        MOVE TR-LECCION-FECHA (IDX-RES)(5:2) TO WFE-MES           NTC35020
005650        MOVE TR-LECCION-FECHA (IDX-RES)(7:2) TO WFE-DIA           NTC35020
005660        MOVE WKS-FECHA-EDIT-R            TO LD-FECHA              NTC35020
005670        MOVE TR-LECCION-HORA  (IDX-RES)  TO WKS-HORA-EDIT         NTC35020
005680        MOVE WKS-HORA-EDIT                TO LD-HORA              NTC35020
005690        IF LECCION-SI-ENCONTRADA                                  NTC35020
005700           MOVE TL-ENTRENADOR (WKS-IDX-LEC-ACTUAL)                NTC35020
005710                TO LD-ENTRENADOR                                  NTC35020
005720        ELSE                                                      NTC35020
005730           MOVE SPACES TO LD-ENTRENADOR                           NTC35020
005740        END-IF                                                    NTC35020
005750        MOVE TR-ESTADO (IDX-RES)         TO LD-ESTADO             NTC35020
005760        SET IDX-CALIF TO 1                                        NTC35020
005770        ADD TR-CALIFICACION (IDX-RES) TO IDX-CALIF                NTC35020
005780        MOVE WKS-CALIF-NOMBRE (IDX-CALIF) TO LD-REVIEW            NTC35020
005790        WRITE REG-REPORTE FROM LIN-DETALLE                        NTC35020
005800     END-IF.                                                      NTC35020
005810 311-DETALLE-RESERVA-CUERPO-E. EXIT.                              NTC35020
005820*--------> REPORTE 3: RESUMEN MENSUAL DE RESERVAS POR APRENDIZ    NTC35020
005830 400-REPORTE-RESUMEN-MENSUAL SECTION.                             NTC35020
005840     WRITE REG-REPORTE FROM ENC-RESUMEN                           NTC35020
005850     PERFORM 410-RESUMEN-APRENDIZ-CUERPO                          NTC35020
005860             VARYING IDX-APR FROM 1 BY 1                          NTC35020
005870             UNTIL IDX-APR > WKS-APRENDIZ-TOTAL.                  NTC35020
005880 400-REPORTE-RESUMEN-MENSUAL-E. EXIT.                             NTC35020
005890*--------> CUERPO DEL CICLO: CUENTA Y TOTALIZA UN APRENDIZ        NTC35020
005900 410-RESUMEN-APRENDIZ-CUERPO SECTION.                             NTC35020
005910     MOVE ZEROS TO WKS-CTR-RESERVADAS                             NTC35020
005920     MOVE ZEROS TO WKS-CTR-CAMBIADAS                              NTC35020
005930     MOVE ZEROS TO WKS-CTR-CANCELADAS                             NTC35020
005940     MOVE ZEROS TO WKS-CTR-ASISTIDAS                              NTC35020
005950     PERFORM 411-RESUMEN-RESERVA-CUERPO                           NTC35020
005960             VARYING IDX-RES FROM 1 BY 1                          NTC35020
005970             UNTIL IDX-RES > WKS-RESERVA-TOTAL                    NTC35020
005980     MOVE TA-ID (IDX-APR)     TO LR-APRENDIZ-ID                   NTC35020
005990     MOVE TA-NOMBRE (IDX-APR) TO LR-NOMBRE                        NTC35020
006000     MOVE TA-GRADO (IDX-APR)  TO WKS-GRADO-EDIT                   NTC35020
006010     MOVE WKS-GRADO-EDIT      TO LR-GRADO                         NTC35020
006020     MOVE WKS-CTR-RESERVADAS  TO LR-BOOKED                        NTC35020
006030     MOVE WKS-CTR-CAMBIADAS   TO LR-CHANGED                       NTC35020
006040     MOVE WKS-CTR-CANCELADAS  TO LR-CANCELLED                     NTC35020
006050     MOVE WKS-CTR-ASISTIDAS   TO LR-ATTENDED                      NTC35020
006060     WRITE REG-REPORTE FROM LIN-RESUMEN.                          NTC35020
006070 410-RESUMEN-APRENDIZ-CUERPO-E. EXIT.                             NTC35020
006080*--------> CUERPO DEL CICLO: SUMA UNA RESERVA DEL APRENDIZ EN     NTC35020
006090*          CURSO AL CONTADOR QUE CORRESPONDA SEGUN SU ESTADO,     NTC35020
006100*          SI SU FECHA DE LECCION CAE EN EL MES PEDIDO            NTC35020
006110 411-RESUMEN-RESERVA-CUERPO SECTION.                              NTC35020
006120     IF TR-APRENDIZ-ID (IDX-RES) = TA-ID (IDX-APR) AND            NTC35020
006130        TR-LECCION-FECHA (IDX-RES) >= WKS-FECHA-INICIO-MES AND    NTC35020
006140        TR-LECCION-FECHA (IDX-RES) <  WKS-FECHA-FIN-MES           NTC35020
006150        EVALUATE TRUE                                             NTC35020
006160           WHEN TR-RESERVADA (IDX-RES)                            NTC35020
006170                ADD 1 TO WKS-CTR-RESERVADAS                       NTC35020
006180           WHEN TR-CAMBIADA (IDX-RES)                             NTC35020
006190                ADD 1 TO WKS-CTR-CAMBIADAS                        NTC35020
006200           WHEN TR-CANCELADA (IDX-RES)                            NTC35020
006210                ADD 1 TO WKS-CTR-CANCELADAS                       NTC35020
006220           WHEN TR-ASISTIDA (IDX-RES)                             NTC35020
006230                ADD 1 TO WKS-CTR-ASISTIDAS                        NTC35020
006240        END-EVALUATE                                              NTC35020
006250     END-IF.                                                      NTC35020
006260 411-RESUMEN-RESERVA-CUERPO-E. EXIT.                              NTC35020
006270*                  ----- SECTION TO CLOSE FILES -----             NTC35020
006280 900-CIERRE-ARCHIVOS SECTION.                                     NTC35020
006290     CLOSE LECCIONW, APRENDZW, RESERVAW, REPORTE.                 NTC35020
006300 900-CIERRE-ARCHIVOS-E. EXIT.                                     NTC35020
006310*--------> SALIDA ANORMAL SI FALLA LA APERTURA DE ARCHIVOS        NTC35020
006320 990-FIN-ANORMAL SECTION.                                         NTC35020
006330     STOP RUN.                                                    NTC35020
006340 990-FIN-ANORMAL-E. EXIT.                                         NTC35020
