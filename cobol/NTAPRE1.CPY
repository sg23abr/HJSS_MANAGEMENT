000100******************************************************************NTAPRE1 
000200*              N T A P R E 1   -   M A E S T R O   D E            NTAPRE1 
000300*              A P R E N D I C E S   D E   N A T A C I O N        NTAPRE1 
000400*----------------------------------------------------------------*NTAPRE1 
000500* UN REGISTRO POR CADA APRENDIZ INSCRITO EN LA ESCUELA.  LLAVE    NTAPRE1 
000600* LOGICA = APRENDIZ-ID ("L1".."L15", ETC).                       *NTAPRE1 
000700* MIEMBRO COPY USADO EN NTC35010 Y NTC35020.                      NTAPRE1 
000800*----------------------------------------------------------------*NTAPRE1 
000900* 1987-05 CAMS  CREACION DEL COPY PARA EL PROYECTO NATACION       NTAPRE1 
001000* 1994-02 RVQ   SE AGREGA APRENDIZ-GRADO-ACTUAL (TICKET NAT-0114) NTAPRE1 
001100*               PARA SOPORTAR LA PROMOCION AUTOMATICA DE GRADO    NTAPRE1 
001200******************************************************************NTAPRE1 
001300 01  REG-APRENDIZ.                                                NTAPRE1 
001400     05  APRENDIZ-ID              PIC X(05).                      NTAPRE1 
001500     05  APRENDIZ-NOMBRE          PIC X(24).                      NTAPRE1 
001600     05  APRENDIZ-GENERO          PIC X(06).                      NTAPRE1 
001700         88  APRENDIZ-MASCULINO         VALUE 'MALE  '.           NTAPRE1 
001800         88  APRENDIZ-FEMENINO          VALUE 'FEMALE'.           NTAPRE1 
001900     05  APRENDIZ-EDAD            PIC 9(02).                      NTAPRE1 
002000         88  APRENDIZ-EDAD-VALIDA       VALUE 4 THRU 11.          NTAPRE1 
002100     05  APRENDIZ-CONTACTO-EMG    PIC X(20).                      NTAPRE1 
002200     05  APRENDIZ-GRADO-ACTUAL    PIC 9(01).                      NTAPRE1 
002300         88  APRENDIZ-GRADO-VALIDO      VALUE 1 THRU 5.           NTAPRE1 
002400     05  FILLER                   PIC X(12).                      NTAPRE1 
002500*----------------------------------------------------------------*NTAPRE1 
002600* VISTA ALTERNA DEL CONTACTO DE EMERGENCIA, SEPARANDO EL NOMBRE   NTAPRE1 
002700* DEL NUMERO CUANDO EL CAMPO SE CAPTURO EN FORMATO "NOMBRE/TEL".  NTAPRE1 
002800*----------------------------------------------------------------*NTAPRE1 
002900 01  REG-APRENDIZ-ALT  REDEFINES  REG-APRENDIZ.                   NTAPRE1 
003000     05  FILLER                   PIC X(37).                      NTAPRE1 
003100     05  ALT-APR-CONTACTO-NOMBRE  PIC X(12).                      NTAPRE1 
003200     05  ALT-APR-CONTACTO-TEL     PIC X(08).                      NTAPRE1 
003300     05  FILLER                   PIC X(13).                      NTAPRE1 
