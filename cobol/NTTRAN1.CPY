000100******************************************************************NTTRAN1 
000200*              N T T R A N 1   -   R E G I S T R O   D E          NTTRAN1 
000300*              T R A N S A C C I O N   D E   R E S E R V A S      NTTRAN1 
000400*----------------------------------------------------------------*NTTRAN1 
000500* UN REGISTRO POR CADA TRANSACCION DEL LOTE DE ENTRADA DIARIO.    NTTRAN1 
000600* SIN LLAVE; SE PROCESA EN EL ORDEN EN QUE LLEGA EN EL ARCHIVO.   NTTRAN1 
000700* MIEMBRO COPY USADO SOLO EN NTC35010.                            NTTRAN1 
000800*----------------------------------------------------------------*NTTRAN1 
000900* 1988-02 CAMS  CREACION DEL COPY PARA EL PROYECTO NATACION       NTTRAN1 
001000* 1996-07 RVQ   SE AGREGA TRANSAC-CALIFICACION PARA SOPORTAR LA   NTTRAN1 
001100*               TRANSACCION REVIEW (TICKET NAT-0201)              NTTRAN1 
001200******************************************************************NTTRAN1 
001300 01  REG-TRANSAC.                                                 NTTRAN1 
001400     05  TRANSAC-TIPO             PIC X(06).                      NTTRAN1 
001500         88  TRANSAC-ES-BOOK            VALUE 'BOOK  '.           NTTRAN1 
001600         88  TRANSAC-ES-CHANGE          VALUE 'CHANGE'.           NTTRAN1 
001700         88  TRANSAC-ES-CANCEL          VALUE 'CANCEL'.           NTTRAN1 
001800         88  TRANSAC-ES-ATTEND          VALUE 'ATTEND'.           NTTRAN1 
001900         88  TRANSAC-ES-REVIEW          VALUE 'REVIEW'.           NTTRAN1 
002000     05  TRANSAC-APRENDIZ-ID      PIC X(05).                      NTTRAN1 
002100     05  TRANSAC-RESERVA-ID       PIC X(12).                      NTTRAN1 
002200     05  TRANSAC-LECCION-FECHA    PIC 9(08).                      NTTRAN1 
002300     05  TRANSAC-LECCION-HORA     PIC 9(04).                      NTTRAN1 
002400     05  TRANSAC-CALIFICACION     PIC 9(01).                      NTTRAN1 
002500     05  FILLER                   PIC X(30).                      NTTRAN1 
002600*----------------------------------------------------------------*NTTRAN1 
002700* VISTA ALTERNA DE LA FECHA DE LECCION SOLICITADA, DESCOMPUESTA   NTTRAN1 
002800* EN ANIO/MES/DIA PARA LAS RUTINAS DE BUSQUEDA DE LECCION.        NTTRAN1 
002900*----------------------------------------------------------------*NTTRAN1 
003000 01  REG-TRANSAC-FECHA-ALT  REDEFINES  REG-TRANSAC.               NTTRAN1 
003100     05  FILLER                   PIC X(23).                      NTTRAN1 
003200     05  ALT-TXN-FECHA.                                           NTTRAN1 
003300         10  ALT-TXN-FECHA-ANIO   PIC 9(04).                      NTTRAN1 
003400         10  ALT-TXN-FECHA-MES    PIC 9(02).                      NTTRAN1 
003500         10  ALT-TXN-FECHA-DIA    PIC 9(02).                      NTTRAN1 
003600     05  FILLER                   PIC X(35).                      NTTRAN1 
