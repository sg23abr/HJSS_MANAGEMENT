000100******************************************************************NTC35010
000110* FECHA       : 14/05/1987                                     *  NTC35010
000120* PROGRAMADOR : C.A. MENDEZ SOLIS (CAMS)                       *  NTC35010
000130* APLICACION  : NATACION                                       *  NTC35010
000140* PROGRAMA    : NTC35010                                       *  NTC35010
000150* TIPO        : BATCH                                          *  NTC35010
000160* DESCRIPCION : CARGA LECCION/APRENDIZ/RESERVA EN MEMORIA,     *  NTC35010
000170*             : APLICA LAS TRANSACCIONES DEL LOTE DIARIO       *  NTC35010
000180*             : (RESERVAR, CAMBIAR, CANCELAR, ASISTIR Y        *  NTC35010
000190*             : RESENAR), REESCRIBE LOS MAESTROS Y DEJA        *  NTC35010
000200*             : BITACORA DEL RESULTADO DE CADA TRANSACCION.    *  NTC35010
000210* ARCHIVOS    : NATAC.LECCION.MAESTRO                          *  NTC35010
000220*             : NATAC.APRENDIZ.MAESTRO                         *  NTC35010
000230*             : NATAC.RESERVA.MAESTRO                          *  NTC35010
000240*             : NATAC.TRANSAC.DIARIO                           *  NTC35010
000250*             : NATAC.LECCION.MAESTRO.NUEVO                    *  NTC35010
000260*             : NATAC.APRENDIZ.MAESTRO.NUEVO                   *  NTC35010
000270*             : NATAC.RESERVA.MAESTRO.NUEVO                    *  NTC35010
000280*             : NATAC.TRANSAC.BITACORA                         *  NTC35010
000290* PROGRAMA(S) : NTC35020 (REPORTES MENSUALES, CORRE DESPUES)   *  NTC35010
000300******************************************************************NTC35010
000310 IDENTIFICATION DIVISION.                                         NTC35010
000320 PROGRAM-ID.    NTC35010.                                         NTC35010
000330 AUTHOR.        CARLOS ALBERTO MENDEZ SOLIS.                      NTC35010
000340 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - ESCUELA DE NATACION.   NTC35010
000350 DATE-WRITTEN.  14/05/1987.                                       NTC35010
000360 DATE-COMPILED.                                                   NTC35010
000370 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.           NTC35010
000380******************************************************************NTC35010
000390*              B I T A C O R A   D E   C A M B I O S           *  NTC35010
000400*---------------------------------------------------------------- NTC35010
000410* FECHA      INIC  TICKET    DESCRIPCION                       *  1987001 
000420* 14/05/1987 CAMS  NAT-0041  VERSION ORIGINAL: CARGA DE        *  1987001 
000430*                            LECCION/APRENDIZ/RESERVA, REGLA   *  1987001 
000440*                            DE RESERVAR Y BITACORA DE SALIDA. *  1987001 
000450* 02/09/1987 CAMS  NAT-0057  SE AGREGA REGLA DE CANCELAR Y SU  *  1987057 
000460*                            MENSAJE CUANDO YA FUE ATENDIDA.   *  1987057 
000470* 19/03/1988 CAMS  NAT-0066  SE AGREGA REGLA DE CAMBIAR        *  1988066 
000480*                            RESERVA; EL ESTADO NO PASA A      *  1988066 
000490*                            CHANGED (PEDIDO ASI POR EL AREA   *  1988066 
000500*                            DE NEGOCIO, NO TOCAR).            *  1988066 
000510* 08/11/1991 CAMS  NAT-0114  SE AGREGA REGLA DE ASISTIR Y LA   *  1991114 
000520*                            REGLA DE RESENAR CON SU CALCULO   *  1991114 
000530*                            DE CALIFICACION PROMEDIO.         *  1991114 
000540* 23/06/1994 RVQ   NAT-0138  CONFIRMADO CON EL AREA DE NEGOCIO:*  1994138 
000550*                            LA PROMOCION DE GRADO OCURRE AL   *  1994138 
000560*                            RESERVAR, NO AL ASISTIR.          *  1994138 
000570* 11/01/1996 RVQ   NAT-0171  SE AGREGA VALIDACION DE RESERVA   *  1996171 
000580*                            DUPLICADA (MISMO GRADO Y FECHA)   *  1996171 
000590*                            EN RESERVAR Y CAMBIAR.            *  1996171 
000600* 30/09/1998 JLQ   NAT-0203  REVISION Y2K: FECHAS DEL SISTEMA  *  1998203 
000610*                            CONFIRMADAS EN FORMATO CCYYMMDD   *  1998203 
000620*                            (4 DIGITOS DE ANIO); SIN CAMBIOS. *  1998203 
000630* 14/02/1999 JLQ   NAT-0204  SEGUNDA REVISION Y2K: WKS-FECHA-  *  1999204 
000640*                            HOY PROBADO CONTRA FECHAS DEL     *  1999204 
000650*                            ANIO 2000 SIN NOVEDAD.            *  1999204 
000660* 17/08/2003 RVQ   NAT-0251  NOTA PARA EL SIGUIENTE PROGRAMA-  *  2003251 
000670*                            DOR: CAMBIAR SIGUE PROBANDO CUPOS *  2003251 
000680*                            CONTRA LECCION-CAPACIDAD, NO      *  2003251 
000690*                            CONTRA CUPOS-LIBRES, TAL COMO LO  *  2003251 
000700*                            PIDIO EL AREA DE NEGOCIO.         *  2003251 
000710* 05/04/2007 JLQ   NAT-0299  SE AMPLIA TABLA DE RESERVAS EN    *  2007299 
000720*                            MEMORIA DE 300 A 500 POSICIONES.  *  2007299 
000730* 14/11/2011 JLQ   NAT-0315  SALIDA ANORMAL DE APERTURA DE      * 2011315 
000740*                            ARCHIVOS CENTRALIZADA EN 990-FIN-  * 2011315 
000750*                            ANORMAL (ANTES TENIA EL STOP RUN   * 2011315 
000760*                            SUELTO DENTRO DE LA 110).          * 2011315 
000770* 21/11/2011 JLQ   NAT-0317  500-ESCRIBE-BITACORA CONTABA LAS   * 2011317 
000780*                            RECHAZADAS PROBANDO WKS-MENSAJE =  * 2011317 
000790*                            SPACES, QUE NUNCA PASA (SIEMPRE SE * 2011317 
000800*                            LLENA UN MENSAJE EN LA 210); AHORA * 2011317 
000810*                            SE PRUEBA WKS-TRANSAC-FUE-ACEPTADA,* 2011317 
000820*                            APAGADA EN LA 210 Y ENCENDIDA EN   * 2011317 
000830*                            CADA REGLA QUE SI ACEPTA.          * 2011317 
000840* 28/11/2011 JLQ   NAT-0318  SE QUITO EL UPSI-0 DE SPECIAL-     * 2011318 
000850*                            NAMES, QUE ESTABA MAL ESCRITO (SIN * 2011318 
000860*                            "IS" Y REUTILIZANDO UN NOMBRE DE   * 2011318 
000870*                            DATO DE WORKING-STORAGE) Y QUE NO  * 2011318 
000880*                            SE CONSULTABA EN NINGUNA PARTE DEL * 2011318 
000890*                            PROGRAMA; SE BORRO TAMBIEN EL 77   * 2011318 
000900*                            WKS-UPSI-REPROCESO DUPLICADO. DE   * 2011318 
000910*                            PASO, LA 351-BUSCA-RESERVA-DUP-    * 2011318 
000920*                            CUERPO DEJO DE EXCLUIR LAS RESERVAS* 2011318 
000930*                            CANCELADAS DE LA VALIDACION DE     * 2011318 
000940*                            DUPLICADOS, QUE NO ES LO QUE PIDE  * 2011318 
000950*                            EL REQUERIMIENTO ORIGINAL.         * 2011318 
000960******************************************************************NTC35010
000970 ENVIRONMENT DIVISION.                                            NTC35010
000980 CONFIGURATION SECTION.                                           NTC35010
000990 SPECIAL-NAMES.                                                   NTC35010
001000     C01 IS TOP-OF-FORM.                                          NTC35010
001010 INPUT-OUTPUT SECTION.                                            NTC35010
001020 FILE-CONTROL.                                                    NTC35010
001030     SELECT LECCION  ASSIGN TO LECCION                            NTC35010
001040            FILE STATUS IS FS-LECCION.                            NTC35010
001050     SELECT APRENDIZ ASSIGN TO APRENDIZ                           NTC35010
001060            FILE STATUS IS FS-APRENDIZ.                           NTC35010
001070     SELECT RESERVA  ASSIGN TO RESERVA                            NTC35010
001080            FILE STATUS IS FS-RESERVA.                            NTC35010
001090     SELECT TRANSAC  ASSIGN TO TRANSAC                            NTC35010
001100            FILE STATUS IS FS-TRANSAC.                            NTC35010
001110     SELECT LECCIONW ASSIGN TO LECCIONW                           NTC35010
001120            FILE STATUS IS FS-LECCIONW.                           NTC35010
001130     SELECT APRENDZW ASSIGN TO APRENDZW                           NTC35010
001140            FILE STATUS IS FS-APRENDZW.                           NTC35010
001150     SELECT RESERVAW ASSIGN TO RESERVAW                           NTC35010
001160            FILE STATUS IS FS-RESERVAW.                           NTC35010
001170     SELECT BITACORA ASSIGN TO BITACORA                           NTC35010
001180            FILE STATUS IS FS-BITACORA.                           NTC35010
001190 DATA DIVISION.                                                   NTC35010
001200 FILE SECTION.                                                    NTC35010
001210*1 -->MAESTRO DE LECCIONES (ENTRADA)                              NTC35010
001220 FD  LECCION                                                      NTC35010
001230     LABEL RECORD IS STANDARD.                                    NTC35010
001240     COPY NTLECC1.                                                NTC35010
001250*2 -->MAESTRO DE APRENDICES (ENTRADA)                             NTC35010
001260 FD  APRENDIZ                                                     NTC35010
001270     LABEL RECORD IS STANDARD.                                    NTC35010
001280     COPY NTAPRE1.                                                NTC35010
001290*3 -->MAESTRO DE RESERVAS (ENTRADA)                               NTC35010
001300 FD  RESERVA                                                      NTC35010
001310     LABEL RECORD IS STANDARD.                                    NTC35010
001320     COPY NTRESE1.                                                NTC35010
001330*4 -->LOTE DE TRANSACCIONES DEL DIA (ENTRADA)                     NTC35010
001340 FD  TRANSAC                                                      NTC35010
001350     LABEL RECORD IS STANDARD.                                    NTC35010
001360     COPY NTTRAN1.                                                NTC35010
001370*5 -->MAESTRO DE LECCIONES REESCRITO (SALIDA)                     NTC35010
001380 FD  LECCIONW                                                     NTC35010
001390     LABEL RECORD IS STANDARD.                                    NTC35010
001400 01  REG-LECCIONW.                                                NTC35010
001410     05  LW-DATOS                 PIC X(49).                      NTC35010
001420     05  FILLER                   PIC X(01).                      NTC35010
001430*6 -->MAESTRO DE APRENDICES REESCRITO (SALIDA)                    NTC35010
001440 FD  APRENDZW                                                     NTC35010
001450     LABEL RECORD IS STANDARD.                                    NTC35010
001460 01  REG-APRENDIZW.                                               NTC35010
001470     05  AW-DATOS                 PIC X(69).                      NTC35010
001480     05  FILLER                   PIC X(01).                      NTC35010
001490*7 -->MAESTRO DE RESERVAS REESCRITO (SALIDA)                      NTC35010
001500 FD  RESERVAW                                                     NTC35010
001510     LABEL RECORD IS STANDARD.                                    NTC35010
001520 01  REG-RESERVAW.                                                NTC35010
001530     05  RW-DATOS                 PIC X(58).                      NTC35010
001540     05  FILLER                   PIC X(01).                      NTC35010
001550*8 -->BITACORA DE RESULTADOS DE TRANSACCION (SALIDA)              NTC35010
001560 FD  BITACORA                                                     NTC35010
001570     LABEL RECORD IS OMITTED.                                     NTC35010
001580 01  REG-BITACORA.                                                NTC35010
001590     05  BT-DATOS                 PIC X(129).                     NTC35010
001600     05  FILLER                   PIC X(01).                      NTC35010
001610 WORKING-STORAGE SECTION.                                         NTC35010
001620******************************************************************NTC35010
001630*               C A M P O S   D E   E S T A T U S                *NTC35010
001640******************************************************************NTC35010
001650 77  FS-LECCION                   PIC 9(02) VALUE ZEROS.          NTC35010
001660 77  FS-APRENDIZ                  PIC 9(02) VALUE ZEROS.          NTC35010
001670 77  FS-RESERVA                   PIC 9(02) VALUE ZEROS.          NTC35010
001680 77  FS-TRANSAC                   PIC 9(02) VALUE ZEROS.          NTC35010
001690 77  FS-LECCIONW                  PIC 9(02) VALUE ZEROS.          NTC35010
001700 77  FS-APRENDZW                  PIC 9(02) VALUE ZEROS.          NTC35010
001710 77  FS-RESERVAW                  PIC 9(02) VALUE ZEROS.          NTC35010
001720 77  FS-BITACORA                  PIC 9(02) VALUE ZEROS.          NTC35010
001730 77  WKS-FIN-TRANSACCIONES        PIC 9(01) VALUE ZEROS.          NTC35010
001740     88  WKS-NO-HAY-MAS-TRANSAC        VALUE 1.                   NTC35010
001750******************************************************************NTC35010
001760*       T A B L A   D E   L E C C I O N E S   (E N   R A M)      *NTC35010
001770******************************************************************NTC35010
001780 01  TABLA-LECCIONES.                                             NTC35010
001790     05  TL-ENTRY  OCCURS 200 TIMES INDEXED BY IDX-LEC.           NTC35010
001800         10  TL-GRADO             PIC 9(01).                      NTC35010
001810         10  TL-FECHA             PIC 9(08).                      NTC35010
001820         10  TL-HORA              PIC 9(04).                      NTC35010
001830         10  TL-ENTRENADOR        PIC X(15).                      NTC35010
001840         10  TL-CAPACIDAD         PIC 9(02).                      NTC35010
001850         10  TL-CUPOS             PIC 9(02).                      NTC35010
001860         10  TL-TOT-RESENAS       PIC 9(02).                      NTC35010
001870         10  TL-SUMA-CALIF        PIC 9(03).                      NTC35010
001880 77  WKS-LECCION-TOTAL            PIC 9(04) COMP.                 NTC35010
001890******************************************************************NTC35010
001900*       T A B L A   D E   A P R E N D I C E S (E N   R A M)      *NTC35010
001910******************************************************************NTC35010
001920 01  TABLA-APRENDICES.                                            NTC35010
001930     05  TA-ENTRY  OCCURS 50 TIMES INDEXED BY IDX-APR.            NTC35010
001940         10  TA-ID                PIC X(05).                      NTC35010
001950         10  TA-NOMBRE            PIC X(24).                      NTC35010
001960         10  TA-GENERO            PIC X(06).                      NTC35010
001970         10  TA-EDAD              PIC 9(02).                      NTC35010
001980         10  TA-CONTACTO          PIC X(20).                      NTC35010
001990         10  TA-GRADO             PIC 9(01).                      NTC35010
002000 77  WKS-APRENDIZ-TOTAL           PIC 9(04) COMP.                 NTC35010
002010******************************************************************NTC35010
002020*       T A B L A   D E   R E S E R V A S   (E N   R A M)        *NTC35010
002030******************************************************************NTC35010
002040 01  TABLA-RESERVAS.                                              NTC35010
002050     05  TR-ENTRY  OCCURS 500 TIMES INDEXED BY IDX-RES.           NTC35010
002060         10  TR-ID                PIC X(12).                      NTC35010
002070         10  TR-FECHA             PIC 9(08).                      NTC35010
002080         10  TR-APRENDIZ-ID       PIC X(05).                      NTC35010
002090         10  TR-LECCION-GRADO     PIC 9(01).                      NTC35010
002100         10  TR-LECCION-FECHA     PIC 9(08).                      NTC35010
002110         10  TR-LECCION-HORA      PIC 9(04).                      NTC35010
002120         10  TR-ESTADO            PIC X(09).                      NTC35010
002130             88  TR-RESERVADA          VALUE 'BOOKED   '.         NTC35010
002140             88  TR-CANCELADA          VALUE 'CANCELLED'.         NTC35010
002150             88  TR-ASISTIDA           VALUE 'ATTENDED '.         NTC35010
002160         10  TR-CALIFICACION      PIC 9(01).                      NTC35010
002170 77  WKS-RESERVA-TOTAL            PIC 9(04) COMP.                 NTC35010
002180******************************************************************NTC35010
002190*       B A N D E R A S   D E   B U S Q U E D A                  *NTC35010
002200******************************************************************NTC35010
002210 77  WKS-LECCION-ENCONTRADA       PIC 9(01) VALUE ZEROS.          NTC35010
002220     88  LECCION-SI-ENCONTRADA          VALUE 1.                  NTC35010
002230 77  WKS-APRENDIZ-ENCONTRADO      PIC 9(01) VALUE ZEROS.          NTC35010
002240     88  APRENDIZ-SI-ENCONTRADO         VALUE 1.                  NTC35010
002250 77  WKS-RESERVA-ENCONTRADA       PIC 9(01) VALUE ZEROS.          NTC35010
002260     88  RESERVA-SI-ENCONTRADA          VALUE 1.                  NTC35010
002270 77  WKS-IDX-LEC-ACTUAL           PIC 9(04) COMP.                 NTC35010
002280 77  WKS-IDX-LEC-VIEJA            PIC 9(04) COMP.                 NTC35010
002290 77  WKS-IDX-APR-ACTUAL           PIC 9(04) COMP.                 NTC35010
002300 77  WKS-IDX-RES-ACTUAL           PIC 9(04) COMP.                 NTC35010
002310 77  WKS-BUSCA-FECHA              PIC 9(08).                      NTC35010
002320 77  WKS-BUSCA-HORA               PIC 9(04).                      NTC35010
002330******************************************************************NTC35010
002340*       C A M P O S   P A R A   L A   F E C H A   D E L          *NTC35010
002350*       S I S T E M A                                            *NTC35010
002360******************************************************************NTC35010
002370 01  WKS-FECHA-HOY                PIC 9(08).                      NTC35010
002380 01  WKS-FECHA-HOY-R  REDEFINES  WKS-FECHA-HOY.                   NTC35010
002390     05  WKS-HOY-ANIO             PIC 9(04).                      NTC35010
002400     05  WKS-HOY-MES              PIC 9(02).                      NTC35010
002410     05  WKS-HOY-DIA              PIC 9(02).                      NTC35010
002420******************************************************************NTC35010
002430*       S E C U E N C I A   D E   R E S E R V A S   N U E V A S  *NTC35010
002440******************************************************************NTC35010
002450 77  WKS-RESERVA-SEQ              PIC 9(07) COMP VALUE ZEROS.     NTC35010
002460 01  WKS-RESERVA-ID-NUEVA.                                        NTC35010
002470     05  WKS-RESID-APRENDIZ-ID    PIC X(05).                      NTC35010
002480     05  WKS-RESID-SECUENCIA      PIC 9(07).                      NTC35010
002490******************************************************************NTC35010
002500*       M E N S A J E S   D E   B I T A C O R A                  *NTC35010
002510******************************************************************NTC35010
002520 77  WKS-MENSAJE                  PIC X(100) VALUE SPACES.        NTC35010
002530 01  LINEA-BITACORA.                                              NTC35010
002540     05  LB-TIPO-TRANSAC          PIC X(06).                      NTC35010
002550     05  FILLER                   PIC X(01) VALUE SPACES.         NTC35010
002560     05  LB-APRENDIZ-ID           PIC X(05).                      NTC35010
002570     05  FILLER                   PIC X(01) VALUE SPACES.         NTC35010
002580     05  LB-RESERVA-ID            PIC X(12).                      NTC35010
002590     05  FILLER                   PIC X(01) VALUE SPACES.         NTC35010
002600     05  LB-MENSAJE               PIC X(100).                     NTC35010
002610     05  FILLER                   PIC X(04) VALUE SPACES.         NTC35010
002620******************************************************************NTC35010
002630*       C O N T A D O R E S   E S T A D I S T I C A S            *NTC35010
002640******************************************************************NTC35010
002650 77  WKS-TRANSAC-LEIDAS           PIC 9(05) COMP VALUE ZEROS.     NTC35010
002660 77  WKS-TRANSAC-ACEPTADAS        PIC 9(05) COMP VALUE ZEROS.     NTC35010
002670 77  WKS-TRANSAC-RECHAZADAS       PIC 9(05) COMP VALUE ZEROS.     NTC35010
002680*       SENAL DE LA EVALUATE: SE ACEPTO LA TRANSACCION EN         NTC35010
002690*       CURSO (VER 500-ESCRIBE-BITACORA)                          NTC35010
002700 77  WKS-TRANSAC-ACEPTADA-SW     PIC 9(01) VALUE ZEROS.           NTC35010
002710     88  WKS-TRANSAC-FUE-ACEPTADA    VALUE 1.                     NTC35010
002720*                    ----- MAIN SECTION -----                     NTC35010
002730 PROCEDURE DIVISION.                                              NTC35010
002740 100-MAIN SECTION.                                                NTC35010
002750     PERFORM 110-APERTURA-ARCHIVOS                                NTC35010
002760     PERFORM 120-CARGA-LECCIONES                                  NTC35010
002770     PERFORM 130-CARGA-APRENDICES                                 NTC35010
002780     PERFORM 140-CARGA-RESERVAS                                   NTC35010
002790     PERFORM 200-PROCESA-TRANSACCIONES                            NTC35010
002800     PERFORM 600-REESCRITURA-LECCIONES                            NTC35010
002810     PERFORM 610-REESCRITURA-APRENDICES                           NTC35010
002820     PERFORM 620-REESCRITURA-RESERVAS                             NTC35010
002830     PERFORM 700-STADISTICS THRU 900-CIERRE-ARCHIVOS-E            NTC35010
002840     STOP RUN.                                                    NTC35010
002850 100-MAIN-E. EXIT.                                                NTC35010
002860*                ----- OPEN DATASETS SECTION -----                NTC35010
002870 110-APERTURA-ARCHIVOS SECTION.                                   NTC35010
002880     OPEN INPUT  LECCION                                          NTC35010
002890     OPEN INPUT  APRENDIZ                                         NTC35010
002900     OPEN INPUT  RESERVA                                          NTC35010
002910     OPEN INPUT  TRANSAC                                          NTC35010
002920     OPEN OUTPUT LECCIONW                                         NTC35010
002930     OPEN OUTPUT APRENDZW                                         NTC35010
002940     OPEN OUTPUT RESERVAW                                         NTC35010
002950     OPEN OUTPUT BITACORA                                         NTC35010
002960     IF FS-LECCION  NOT = 0 OR FS-APRENDIZ  NOT = 0 OR            NTC35010
002970        FS-RESERVA  NOT = 0 OR FS-TRANSAC   NOT = 0 OR            NTC35010
002980        FS-LECCIONW NOT = 0 OR FS-APRENDZW  NOT = 0 OR            NTC35010
002990        FS-RESERVAW NOT = 0 OR FS-BITACORA  NOT = 0               NTC35010
003000        DISPLAY "================================================"NTC35010
003010                 UPON CONSOLE                                     NTC35010
003020        DISPLAY "   ERROR AL ABRIR ARCHIVOS DE NTC35010"          NTC35010
003030                 UPON CONSOLE                                     NTC35010
003040        DISPLAY "================================================"NTC35010
003050                 UPON CONSOLE                                     NTC35010
003060        MOVE 91 TO RETURN-CODE                                    NTC35010
003070        GO TO 990-FIN-ANORMAL                                     NTC35010
003080     END-IF.                                                      NTC35010
003090 110-APERTURA-ARCHIVOS-E. EXIT.                                   NTC35010
003100*--------> CARGA EL MAESTRO DE LECCIONES EN LA TABLA DE RAM       NTC35010
003110 120-CARGA-LECCIONES SECTION.                                     NTC35010
003120     MOVE ZEROS TO WKS-LECCION-TOTAL                              NTC35010
003130     READ LECCION                                                 NTC35010
003140          AT END MOVE HIGH-VALUES TO FS-LECCION                   NTC35010
003150     END-READ                                                     NTC35010
003160     PERFORM 121-CARGA-LECCION-CUERPO                             NTC35010
003170             UNTIL FS-LECCION = HIGH-VALUES.                      NTC35010
003180 120-CARGA-LECCIONES-E. EXIT.                                     NTC35010
003190*--------> CUERPO DEL CICLO: UNA LECCION POR VUELTA               NTC35010
003200 121-CARGA-LECCION-CUERPO SECTION.                                NTC35010
003210     ADD 1 TO WKS-LECCION-TOTAL                                   NTC35010
003220     SET IDX-LEC TO WKS-LECCION-TOTAL                             NTC35010
003230     MOVE LECCION-GRADO        TO TL-GRADO (IDX-LEC)              NTC35010
003240     MOVE LECCION-FECHA        TO TL-FECHA (IDX-LEC)              NTC35010
003250     MOVE LECCION-HORA         TO TL-HORA (IDX-LEC)               NTC35010
003260     MOVE LECCION-ENTRENADOR   TO TL-ENTRENADOR (IDX-LEC)         NTC35010
003270     MOVE LECCION-CAPACIDAD    TO TL-CAPACIDAD (IDX-LEC)          NTC35010
003280     MOVE LECCION-CUPOS-LIBRES TO TL-CUPOS (IDX-LEC)              NTC35010
003290     MOVE LECCION-TOT-RESENAS  TO TL-TOT-RESENAS (IDX-LEC)        NTC35010
003300     MOVE LECCION-SUMA-CALIF   TO TL-SUMA-CALIF (IDX-LEC)         NTC35010
003310     READ LECCION                                                 NTC35010
003320          AT END MOVE HIGH-VALUES TO FS-LECCION                   NTC35010
003330     END-READ.                                                    NTC35010
003340 121-CARGA-LECCION-CUERPO-E. EXIT.                                NTC35010
003350*--------> CARGA EL MAESTRO DE APRENDICES EN LA TABLA DE RAM      NTC35010
003360 130-CARGA-APRENDICES SECTION.                                    NTC35010
003370     MOVE ZEROS TO WKS-APRENDIZ-TOTAL                             NTC35010
003380     READ APRENDIZ                                                NTC35010
003390          AT END MOVE HIGH-VALUES TO FS-APRENDIZ                  NTC35010
003400     END-READ                                                     NTC35010
003410     PERFORM 131-CARGA-APRENDIZ-CUERPO                            NTC35010
003420             UNTIL FS-APRENDIZ = HIGH-VALUES.                     NTC35010
003430 130-CARGA-APRENDICES-E. EXIT.                                    NTC35010
003440*--------> CUERPO DEL CICLO: UN APRENDIZ POR VUELTA               NTC35010
003450 131-CARGA-APRENDIZ-CUERPO SECTION.                               NTC35010
003460     ADD 1 TO WKS-APRENDIZ-TOTAL                                  NTC35010
003470     SET IDX-APR TO WKS-APRENDIZ-TOTAL                            NTC35010
003480     MOVE APRENDIZ-ID           TO TA-ID (IDX-APR)                NTC35010
003490     MOVE APRENDIZ-NOMBRE       TO TA-NOMBRE (IDX-APR)            NTC35010
003500     MOVE APRENDIZ-GENERO       TO TA-GENERO (IDX-APR)            NTC35010
003510     MOVE APRENDIZ-EDAD         TO TA-EDAD (IDX-APR)              NTC35010
003520     MOVE APRENDIZ-CONTACTO-EMG TO TA-CONTACTO (IDX-APR)          NTC35010
003530     MOVE APRENDIZ-GRADO-ACTUAL TO TA-GRADO (IDX-APR)             NTC35010
003540     READ APRENDIZ                                                NTC35010
003550          AT END MOVE HIGH-VALUES TO FS-APRENDIZ                  NTC35010
003560     END-READ.                                                    NTC35010
003570 131-CARGA-APRENDIZ-CUERPO-E. EXIT.                               NTC35010
003580*--------> CARGA EL MAESTRO DE RESERVAS EN LA TABLA DE RAM        NTC35010
003590 140-CARGA-RESERVAS SECTION.                                      NTC35010
003600     MOVE ZEROS TO WKS-RESERVA-TOTAL                              NTC35010
003610     READ RESERVA                                                 NTC35010
003620          AT END MOVE HIGH-VALUES TO FS-RESERVA                   NTC35010
003630     END-READ                                                     NTC35010
003640     PERFORM 141-CARGA-RESERVA-CUERPO                             NTC35010
003650             UNTIL FS-RESERVA = HIGH-VALUES.                      NTC35010
003660 140-CARGA-RESERVAS-E. EXIT.                                      NTC35010
003670*--------> CUERPO DEL CICLO: UNA RESERVA POR VUELTA               NTC35010
003680 141-CARGA-RESERVA-CUERPO SECTION.                                NTC35010
003690     ADD 1 TO WKS-RESERVA-TOTAL                                   NTC35010
003700     SET IDX-RES TO WKS-RESERVA-TOTAL                             NTC35010
003710     MOVE RESERVA-ID             TO TR-ID (IDX-RES)               NTC35010
003720     MOVE RESERVA-FECHA          TO TR-FECHA (IDX-RES)            NTC35010
003730     MOVE RESERVA-APRENDIZ-ID    TO TR-APRENDIZ-ID (IDX-RES)      NTC35010
003740     MOVE RESERVA-LECCION-GRADO  TO TR-LECCION-GRADO (IDX-RES)    NTC35010
003750     MOVE RESERVA-LECCION-FECHA  TO TR-LECCION-FECHA (IDX-RES)    NTC35010
003760     MOVE RESERVA-LECCION-HORA   TO TR-LECCION-HORA (IDX-RES)     NTC35010
003770     MOVE RESERVA-ESTADO         TO TR-ESTADO (IDX-RES)           NTC35010
003780     MOVE RESERVA-CALIFICACION   TO TR-CALIFICACION (IDX-RES)     NTC35010
003790     READ RESERVA                                                 NTC35010
003800          AT END MOVE HIGH-VALUES TO FS-RESERVA                   NTC35010
003810     END-READ.                                                    NTC35010
003820 141-CARGA-RESERVA-CUERPO-E. EXIT.                                NTC35010
003830*--------> CICLO PRINCIPAL DE LECTURA DE TRANSACCIONES            NTC35010
003840 200-PROCESA-TRANSACCIONES SECTION.                               NTC35010
003850     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD                      NTC35010
003860     READ TRANSAC                                                 NTC35010
003870          AT END SET WKS-NO-HAY-MAS-TRANSAC TO TRUE               NTC35010
003880     END-READ                                                     NTC35010
003890     PERFORM 201-PROCESA-TRANSAC-CUERPO                           NTC35010
003900             UNTIL WKS-NO-HAY-MAS-TRANSAC.                        NTC35010
003910 200-PROCESA-TRANSACCIONES-E. EXIT.                               NTC35010
003920*--------> CUERPO DEL CICLO: UNA TRANSACCION POR VUELTA           NTC35010
003930 201-PROCESA-TRANSAC-CUERPO SECTION.                              NTC35010
003940     ADD 1 TO WKS-TRANSAC-LEIDAS                                  NTC35010
003950     PERFORM 210-DESPACHA-TRANSACCION                             NTC35010
003960     READ TRANSAC                                                 NTC35010
003970          AT END SET WKS-NO-HAY-MAS-TRANSAC TO TRUE               NTC35010
003980     END-READ.                                                    NTC35010
003990 201-PROCESA-TRANSAC-CUERPO-E. EXIT.                              NTC35010
004000*--------> DESPACHA CADA TRANSACCION A SU REGLA DE NEGOCIO        NTC35010
004010 210-DESPACHA-TRANSACCION SECTION.                                NTC35010
004020     MOVE SPACES TO WKS-MENSAJE                                   NTC35010
004030     MOVE ZEROS  TO WKS-TRANSAC-ACEPTADA-SW                       NTC35010
004040     PERFORM 410-BUSCA-APRENDIZ                                   NTC35010
004050     EVALUATE TRUE                                                NTC35010
004060        WHEN TRANSAC-ES-BOOK                                      NTC35010
004070             IF APRENDIZ-SI-ENCONTRADO                            NTC35010
004080                MOVE TRANSAC-LECCION-FECHA TO WKS-BUSCA-FECHA     NTC35010
004090                MOVE TRANSAC-LECCION-HORA  TO WKS-BUSCA-HORA      NTC35010
004100                PERFORM 400-BUSCA-LECCION                         NTC35010
004110                PERFORM 300-REGLA-RESERVAR                        NTC35010
004120             ELSE                                                 NTC35010
004130                STRING "Lesson or learner not found with given "  NTC35010
004140                       "details retry again with valid details."  NTC35010
004150                       DELIMITED BY SIZE INTO WKS-MENSAJE         NTC35010
004160             END-IF                                               NTC35010
004170        WHEN TRANSAC-ES-CHANGE                                    NTC35010
004180             PERFORM 420-BUSCA-RESERVA                            NTC35010
004190             IF RESERVA-SI-ENCONTRADA                             NTC35010
004200                PERFORM 310-REGLA-CAMBIAR                         NTC35010
004210             ELSE                                                 NTC35010
004220                MOVE "Invalid booking" TO WKS-MENSAJE             NTC35010
004230             END-IF                                               NTC35010
004240        WHEN TRANSAC-ES-CANCEL                                    NTC35010
004250             PERFORM 420-BUSCA-RESERVA                            NTC35010
004260             PERFORM 320-REGLA-CANCELAR                           NTC35010
004270        WHEN TRANSAC-ES-ATTEND                                    NTC35010
004280             PERFORM 420-BUSCA-RESERVA                            NTC35010
004290             PERFORM 330-REGLA-ASISTIR                            NTC35010
004300        WHEN TRANSAC-ES-REVIEW                                    NTC35010
004310             PERFORM 420-BUSCA-RESERVA                            NTC35010
004320             PERFORM 340-REGLA-RESENA                             NTC35010
004330        WHEN OTHER                                                NTC35010
004340             MOVE "Tipo de transaccion desconocido" TO WKS-MENSAJENTC35010
004350     END-EVALUATE                                                 NTC35010
004360     PERFORM 500-ESCRIBE-BITACORA.                                NTC35010
004370 210-DESPACHA-TRANSACCION-E. EXIT.                                NTC35010
004380*--------> REGLA: RESERVAR UNA LECCION (bookLesson)               NTC35010
004390 300-REGLA-RESERVAR SECTION.                                      NTC35010
004400     IF NOT LECCION-SI-ENCONTRADA                                 NTC35010
004410        STRING "Lesson or learner not found with given details "  NTC35010
004420               "retry again with valid details."                  NTC35010
004430               DELIMITED BY SIZE INTO WKS-MENSAJE                 NTC35010
004440     ELSE IF TL-CUPOS (WKS-IDX-LEC-ACTUAL) <= 0                   NTC35010
004450        MOVE "No slots available for this lesson." TO WKS-MENSAJE NTC35010
004460     ELSE IF TL-GRADO (WKS-IDX-LEC-ACTUAL) >                      NTC35010
004470             TA-GRADO (WKS-IDX-APR-ACTUAL) + 1                    NTC35010
004480        STRING "Learner cannot book this lesson. It's either to"  NTC35010
004490               "o advanced or not available for their grade."     NTC35010
004500               DELIMITED BY SIZE INTO WKS-MENSAJE                 NTC35010
004510     ELSE                                                         NTC35010
004520        PERFORM 350-BUSCA-RESERVA-DUPLICADA                       NTC35010
004530        IF RESERVA-SI-ENCONTRADA                                  NTC35010
004540           STRING "You have already registered for the lesson wi" NTC35010
004550                  "th Id: " TR-ID (WKS-IDX-RES-ACTUAL)            NTC35010
004560                  DELIMITED BY SIZE INTO WKS-MENSAJE              NTC35010
004570        ELSE                                                      NTC35010
004580           ADD 1 TO WKS-RESERVA-TOTAL                             NTC35010
004590           SET IDX-RES TO WKS-RESERVA-TOTAL                       NTC35010
004600           ADD 1 TO WKS-RESERVA-SEQ                               NTC35010
004610           MOVE TRANSAC-APRENDIZ-ID TO WKS-RESID-APRENDIZ-ID      NTC35010
004620           MOVE WKS-RESERVA-SEQ     TO WKS-RESID-SECUENCIA        NTC35010
004630           MOVE WKS-RESERVA-ID-NUEVA  TO TR-ID (IDX-RES)          NTC35010
004640           MOVE WKS-FECHA-HOY         TO TR-FECHA (IDX-RES)       NTC35010
004650           MOVE TRANSAC-APRENDIZ-ID   TO TR-APRENDIZ-ID (IDX-RES) NTC35010
004660           MOVE TL-GRADO (WKS-IDX-LEC-ACTUAL)                     NTC35010
004670                              TO TR-LECCION-GRADO (IDX-RES)       NTC35010
004680           MOVE TL-FECHA (WKS-IDX-LEC-ACTUAL)                     NTC35010
004690                              TO TR-LECCION-FECHA (IDX-RES)       NTC35010
004700           MOVE TL-HORA (WKS-IDX-LEC-ACTUAL)                      NTC35010
004710                              TO TR-LECCION-HORA (IDX-RES)        NTC35010
004720           SET TR-RESERVADA (IDX-RES) TO TRUE                     NTC35010
004730           MOVE ZEROS TO TR-CALIFICACION (IDX-RES)                NTC35010
004740           SUBTRACT 1 FROM TL-CUPOS (WKS-IDX-LEC-ACTUAL)          NTC35010
004750           IF TL-GRADO (WKS-IDX-LEC-ACTUAL) =                     NTC35010
004760              TA-GRADO (WKS-IDX-APR-ACTUAL) + 1                   NTC35010
004770              MOVE TL-GRADO (WKS-IDX-LEC-ACTUAL)                  NTC35010
004780                              TO TA-GRADO (WKS-IDX-APR-ACTUAL)    NTC35010
004790           END-IF                                                 NTC35010
004800           STRING "Booking " TR-ID (IDX-RES)                      NTC35010
004810                  " confirmed." DELIMITED BY SIZE                 NTC35010
004820                  INTO WKS-MENSAJE                                NTC35010
004830           ADD 1 TO WKS-TRANSAC-ACEPTADAS                         NTC35010
004840           SET WKS-TRANSAC-FUE-ACEPTADA TO TRUE                   NTC35010
004850        END-IF                                                    NTC35010
004860     END-IF                                                       NTC35010
004870     END-IF                                                       NTC35010
004880     END-IF.                                                      NTC35010
004890 300-REGLA-RESERVAR-E. EXIT.                                      NTC35010
004900*--------> REGLA: CAMBIAR UNA RESERVA (changeBooking)             NTC35010
004910 310-REGLA-CAMBIAR SECTION.                                       NTC35010
004920     MOVE TR-LECCION-FECHA (WKS-IDX-RES-ACTUAL) TO WKS-BUSCA-FECHANTC35010
004930     MOVE TR-LECCION-HORA  (WKS-IDX-RES-ACTUAL) TO WKS-BUSCA-HORA NTC35010
004940     PERFORM 400-BUSCA-LECCION                                    NTC35010
004950     MOVE WKS-IDX-LEC-ACTUAL TO WKS-IDX-LEC-VIEJA                 NTC35010
004960     MOVE TRANSAC-LECCION-FECHA TO WKS-BUSCA-FECHA                NTC35010
004970     MOVE TRANSAC-LECCION-HORA  TO WKS-BUSCA-HORA                 NTC35010
004980     PERFORM 400-BUSCA-LECCION                                    NTC35010
004990     IF TR-LECCION-FECHA (WKS-IDX-RES-ACTUAL) < WKS-FECHA-HOY     NTC35010
005000        MOVE "Lesson has already happened. Change not allowed."   NTC35010
005010             TO WKS-MENSAJE                                       NTC35010
005020     ELSE IF NOT LECCION-SI-ENCONTRADA                            NTC35010
005030        MOVE "Invalid booking" TO WKS-MENSAJE                     NTC35010
005040     ELSE IF TL-GRADO (WKS-IDX-LEC-ACTUAL) >                      NTC35010
005050             TA-GRADO (WKS-IDX-APR-ACTUAL) + 1                    NTC35010
005060        STRING "Learner cannot book this lesson. It's either to"  NTC35010
005070               "o advanced or not available for their grade."     NTC35010
005080               DELIMITED BY SIZE INTO WKS-MENSAJE                 NTC35010
005090     ELSE IF TL-CAPACIDAD (WKS-IDX-LEC-ACTUAL) <= 0               NTC35010
005100        MOVE "No slots available for this lesson." TO WKS-MENSAJE NTC35010
005110     ELSE                                                         NTC35010
005120        PERFORM 350-BUSCA-RESERVA-DUPLICADA                       NTC35010
005130        IF RESERVA-SI-ENCONTRADA AND                              NTC35010
005140           TR-ID (WKS-IDX-RES-ACTUAL) NOT =                       NTC35010
005150           TR-ID (IDX-RES)                                        NTC35010
005160           STRING "You have already registered for the lesson wi" NTC35010
005170                  "th Id: " TR-ID (IDX-RES)                       NTC35010
005180                  DELIMITED BY SIZE INTO WKS-MENSAJE              NTC35010
005190        ELSE                                                      NTC35010
005200           ADD 1 TO TL-CUPOS (WKS-IDX-LEC-VIEJA)                  NTC35010
005210           MOVE TL-GRADO (WKS-IDX-LEC-ACTUAL)                     NTC35010
005220                     TO TR-LECCION-GRADO (WKS-IDX-RES-ACTUAL)     NTC35010
005230           MOVE TL-FECHA (WKS-IDX-LEC-ACTUAL)                     NTC35010
005240                     TO TR-LECCION-FECHA (WKS-IDX-RES-ACTUAL)     NTC35010
005250           MOVE TL-HORA (WKS-IDX-LEC-ACTUAL)                      NTC35010
005260                     TO TR-LECCION-HORA (WKS-IDX-RES-ACTUAL)      NTC35010
005270           IF TL-GRADO (WKS-IDX-LEC-ACTUAL) =                     NTC35010
005280              TA-GRADO (WKS-IDX-APR-ACTUAL) + 1                   NTC35010
005290              MOVE TL-GRADO (WKS-IDX-LEC-ACTUAL)                  NTC35010
005300                              TO TA-GRADO (WKS-IDX-APR-ACTUAL)    NTC35010
005310           END-IF                                                 NTC35010
005320           SUBTRACT 1 FROM TL-CUPOS (WKS-IDX-LEC-ACTUAL)          NTC35010
005330           STRING "Booking " TR-ID (WKS-IDX-RES-ACTUAL)           NTC35010
005340                  " changed." DELIMITED BY SIZE                   NTC35010
005350                  INTO WKS-MENSAJE                                NTC35010
005360           ADD 1 TO WKS-TRANSAC-ACEPTADAS                         NTC35010
005370           SET WKS-TRANSAC-FUE-ACEPTADA TO TRUE                   NTC35010
005380        END-IF                                                    NTC35010
005390     END-IF                                                       NTC35010
005400     END-IF                                                       NTC35010
005410     END-IF                                                       NTC35010
005420     END-IF.                                                      NTC35010
005430 310-REGLA-CAMBIAR-E. EXIT.                                       NTC35010
005440*--------> REGLA: CANCELAR UNA RESERVA (cancelBooking)            NTC35010
005450 320-REGLA-CANCELAR SECTION.                                      NTC35010
005460     IF NOT RESERVA-SI-ENCONTRADA OR                              NTC35010
005470        TR-ASISTIDA (WKS-IDX-RES-ACTUAL)                          NTC35010
005480        MOVE "Invalid booking details." TO WKS-MENSAJE            NTC35010
005490     ELSE IF TR-FECHA (WKS-IDX-RES-ACTUAL) < WKS-FECHA-HOY        NTC35010
005500        MOVE "Lesson already attended. Cancel Rejected."          NTC35010
005510             TO WKS-MENSAJE                                       NTC35010
005520     ELSE                                                         NTC35010
005530        SET TR-CANCELADA (WKS-IDX-RES-ACTUAL) TO TRUE             NTC35010
005540        MOVE TR-LECCION-FECHA (WKS-IDX-RES-ACTUAL)                NTC35010
005550                                   TO WKS-BUSCA-FECHA             NTC35010
005560        MOVE TR-LECCION-HORA  (WKS-IDX-RES-ACTUAL)                NTC35010
005570                                   TO WKS-BUSCA-HORA              NTC35010
005580        PERFORM 400-BUSCA-LECCION                                 NTC35010
005590        IF LECCION-SI-ENCONTRADA                                  NTC35010
005600           ADD 1 TO TL-CUPOS (WKS-IDX-LEC-ACTUAL)                 NTC35010
005610        END-IF                                                    NTC35010
005620        STRING "Booking " TR-ID (WKS-IDX-RES-ACTUAL)              NTC35010
005630               " cancelled." DELIMITED BY SIZE                    NTC35010
005640               INTO WKS-MENSAJE                                   NTC35010
005650        ADD 1 TO WKS-TRANSAC-ACEPTADAS                            NTC35010
005660        SET WKS-TRANSAC-FUE-ACEPTADA TO TRUE                      NTC35010
005670     END-IF                                                       NTC35010
005680     END-IF.                                                      NTC35010
005690 320-REGLA-CANCELAR-E. EXIT.                                      NTC35010
005700*--------> REGLA: MARCAR UNA RESERVA COMO ASISTIDA                NTC35010
005710*          (markBookingAttended)                                  NTC35010
005720 330-REGLA-ASISTIR SECTION.                                       NTC35010
005730     IF NOT RESERVA-SI-ENCONTRADA                                 NTC35010
005740        MOVE "Invalid booking details." TO WKS-MENSAJE            NTC35010
005750     ELSE IF TR-CANCELADA (WKS-IDX-RES-ACTUAL)                    NTC35010
005760        MOVE "Lesson is cancelled and cannot be changed"          NTC35010
005770             TO WKS-MENSAJE                                       NTC35010
005780     ELSE IF TR-LECCION-FECHA (WKS-IDX-RES-ACTUAL) > WKS-FECHA-HOYNTC35010
005790        STRING "Cannot mark attended as the lesson has not yet "  NTC35010
005800               "started yet" DELIMITED BY SIZE INTO WKS-MENSAJE   NTC35010
005810     ELSE                                                         NTC35010
005820        SET TR-ASISTIDA (WKS-IDX-RES-ACTUAL) TO TRUE              NTC35010
005830        MOVE TR-LECCION-FECHA (WKS-IDX-RES-ACTUAL)                NTC35010
005840                                   TO WKS-BUSCA-FECHA             NTC35010
005850        MOVE TR-LECCION-HORA  (WKS-IDX-RES-ACTUAL)                NTC35010
005860                                   TO WKS-BUSCA-HORA              NTC35010
005870        PERFORM 400-BUSCA-LECCION                                 NTC35010
005880        IF LECCION-SI-ENCONTRADA                                  NTC35010
005890           ADD 1 TO TL-CUPOS (WKS-IDX-LEC-ACTUAL)                 NTC35010
005900        END-IF                                                    NTC35010
005910        STRING "Booking " TR-ID (WKS-IDX-RES-ACTUAL)              NTC35010
005920               " marked attended." DELIMITED BY SIZE              NTC35010
005930               INTO WKS-MENSAJE                                   NTC35010
005940        ADD 1 TO WKS-TRANSAC-ACEPTADAS                            NTC35010
005950        SET WKS-TRANSAC-FUE-ACEPTADA TO TRUE                      NTC35010
005960     END-IF                                                       NTC35010
005970     END-IF.                                                      NTC35010
005980 330-REGLA-ASISTIR-E. EXIT.                                       NTC35010
005990*--------> REGLA: REGISTRAR UNA RESENA (provideReview)            NTC35010
006000 340-REGLA-RESENA SECTION.                                        NTC35010
006010     IF NOT APRENDIZ-SI-ENCONTRADO                                NTC35010
006020        MOVE "Learner does not exist." TO WKS-MENSAJE             NTC35010
006030     ELSE IF NOT RESERVA-SI-ENCONTRADA                            NTC35010
006040        MOVE "Please enter correct booking details."              NTC35010
006050             TO WKS-MENSAJE                                       NTC35010
006060     ELSE IF TR-APRENDIZ-ID (WKS-IDX-RES-ACTUAL) NOT =            NTC35010
006070             TRANSAC-APRENDIZ-ID                                  NTC35010
006080        STRING "Learner " TRANSAC-APRENDIZ-ID                     NTC35010
006090               " is invalid for booking "                         NTC35010
006100               TR-ID (WKS-IDX-RES-ACTUAL)                         NTC35010
006110               DELIMITED BY SIZE INTO WKS-MENSAJE                 NTC35010
006120     ELSE IF NOT TR-ASISTIDA (WKS-IDX-RES-ACTUAL)                 NTC35010
006130        STRING "Lesson " TR-LECCION-GRADO (WKS-IDX-RES-ACTUAL)    NTC35010
006140               " has not been attended by customer "              NTC35010
006150               TRANSAC-APRENDIZ-ID                                NTC35010
006160               DELIMITED BY SIZE INTO WKS-MENSAJE                 NTC35010
006170     ELSE IF TRANSAC-CALIFICACION < 1 OR TRANSAC-CALIFICACION > 5 NTC35010
006180        MOVE "Rating can only be between 1 and 5." TO WKS-MENSAJE NTC35010
006190     ELSE                                                         NTC35010
006200        MOVE TRANSAC-CALIFICACION TO TR-CALIFICACION              NTC35010
006210                                      (WKS-IDX-RES-ACTUAL)        NTC35010
006220        MOVE TR-LECCION-FECHA (WKS-IDX-RES-ACTUAL)                NTC35010
006230                                   TO WKS-BUSCA-FECHA             NTC35010
006240        MOVE TR-LECCION-HORA  (WKS-IDX-RES-ACTUAL)                NTC35010
006250                                   TO WKS-BUSCA-HORA              NTC35010
006260        PERFORM 400-BUSCA-LECCION                                 NTC35010
006270        IF LECCION-SI-ENCONTRADA                                  NTC35010
006280           ADD 1 TO TL-TOT-RESENAS (WKS-IDX-LEC-ACTUAL)           NTC35010
006290           ADD TRANSAC-CALIFICACION                               NTC35010
006300                           TO TL-SUMA-CALIF (WKS-IDX-LEC-ACTUAL)  NTC35010
006310        END-IF                                                    NTC35010
006320        STRING "Review recorded for booking "                     NTC35010
006330               TR-ID (WKS-IDX-RES-ACTUAL)                         NTC35010
006340               DELIMITED BY SIZE INTO WKS-MENSAJE                 NTC35010
006350        ADD 1 TO WKS-TRANSAC-ACEPTADAS                            NTC35010
006360        SET WKS-TRANSAC-FUE-ACEPTADA TO TRUE                      NTC35010
006370     END-IF                                                       NTC35010
006380     END-IF                                                       NTC35010
006390     END-IF                                                       NTC35010
006400     END-IF                                                       NTC35010
006410     END-IF.                                                      NTC35010
006420 340-REGLA-RESENA-E. EXIT.                                        NTC35010
006430*--------> BUSQUEDA DE LECCION POR FECHA Y HORA (LINEAL)          NTC35010
006440 400-BUSCA-LECCION SECTION.                                       NTC35010
006450     MOVE ZEROS TO WKS-LECCION-ENCONTRADA                         NTC35010
006460     MOVE ZEROS TO WKS-IDX-LEC-ACTUAL                             NTC35010
006470     PERFORM 401-BUSCA-LECCION-CUERPO                             NTC35010
006480             VARYING IDX-LEC FROM 1 BY 1                          NTC35010
006490             UNTIL IDX-LEC > WKS-LECCION-TOTAL.                   NTC35010
006500 400-BUSCA-LECCION-E. EXIT.                                       NTC35010
006510*--------> CUERPO DEL CICLO: COMPARA UNA LECCION DE LA TABLA      NTC35010
006520 401-BUSCA-LECCION-CUERPO SECTION.                                NTC35010
006530     IF TL-FECHA (IDX-LEC) = WKS-BUSCA-FECHA AND                  NTC35010
006540        TL-HORA  (IDX-LEC) = WKS-BUSCA-HORA                       NTC35010
006550        SET LECCION-SI-ENCONTRADA TO TRUE                         NTC35010
006560        SET WKS-IDX-LEC-ACTUAL TO IDX-LEC                         NTC35010
006570        SET IDX-LEC TO WKS-LECCION-TOTAL                          NTC35010
006580     END-IF.                                                      NTC35010
006590 401-BUSCA-LECCION-CUERPO-E. EXIT.                                NTC35010
006600*--------> BUSQUEDA DE APRENDIZ POR IDENTIFICADOR (LINEAL)        NTC35010
006610 410-BUSCA-APRENDIZ SECTION.                                      NTC35010
006620     MOVE ZEROS TO WKS-APRENDIZ-ENCONTRADO                        NTC35010
006630     MOVE ZEROS TO WKS-IDX-APR-ACTUAL                             NTC35010
006640     PERFORM 411-BUSCA-APRENDIZ-CUERPO                            NTC35010
006650             VARYING IDX-APR FROM 1 BY 1                          NTC35010
006660             UNTIL IDX-APR > WKS-APRENDIZ-TOTAL.                  NTC35010
006670 410-BUSCA-APRENDIZ-E. EXIT.                                      NTC35010
006680*--------> CUERPO DEL CICLO: COMPARA UN APRENDIZ DE LA TABLA      NTC35010
006690 411-BUSCA-APRENDIZ-CUERPO SECTION.                               NTC35010
006700     IF TA-ID (IDX-APR) = TRANSAC-APRENDIZ-ID                     NTC35010
006710        SET APRENDIZ-SI-ENCONTRADO TO TRUE                        NTC35010
006720        SET WKS-IDX-APR-ACTUAL TO IDX-APR                         NTC35010
006730        SET IDX-APR TO WKS-APRENDIZ-TOTAL                         NTC35010
006740     END-IF.                                                      NTC35010
006750 411-BUSCA-APRENDIZ-CUERPO-E. EXIT.                               NTC35010
006760*--------> BUSQUEDA DE RESERVA POR IDENTIFICADOR                  NTC35010
006770 420-BUSCA-RESERVA SECTION.                                       NTC35010
006780     MOVE ZEROS TO WKS-RESERVA-ENCONTRADA                         NTC35010
006790     MOVE ZEROS TO WKS-IDX-RES-ACTUAL                             NTC35010
006800     PERFORM 421-BUSCA-RESERVA-CUERPO                             NTC35010
006810             VARYING IDX-RES FROM 1 BY 1                          NTC35010
006820             UNTIL IDX-RES > WKS-RESERVA-TOTAL.                   NTC35010
006830 420-BUSCA-RESERVA-E. EXIT.                                       NTC35010
006840*--------> CUERPO DEL CICLO: COMPARA UNA RESERVA DE LA TABLA      NTC35010
006850 421-BUSCA-RESERVA-CUERPO SECTION.                                NTC35010
006860     IF TR-ID (IDX-RES) = TRANSAC-RESERVA-ID                      NTC35010
006870        SET RESERVA-SI-ENCONTRADA TO TRUE                         NTC35010
006880        SET WKS-IDX-RES-ACTUAL TO IDX-RES                         NTC35010
006890        SET IDX-RES TO WKS-RESERVA-TOTAL                          NTC35010
006900     END-IF.                                                      NTC35010
006910 421-BUSCA-RESERVA-CUERPO-E. EXIT.                                NTC35010
006920*--------> BUSCA SI EL APRENDIZ YA TIENE RESERVA PARA EL MISMO    NTC35010
006930*          GRADO Y FECHA DE LECCION (DUPLICADA)                   NTC35010
006940 350-BUSCA-RESERVA-DUPLICADA SECTION.                             NTC35010
006950     MOVE ZEROS TO WKS-RESERVA-ENCONTRADA                         NTC35010
006960     PERFORM 351-BUSCA-RESERVA-DUP-CUERPO                         NTC35010
006970             VARYING IDX-RES FROM 1 BY 1                          NTC35010
006980             UNTIL IDX-RES > WKS-RESERVA-TOTAL.                   NTC35010
006990 350-BUSCA-RESERVA-DUPLICADA-E. EXIT.                             NTC35010
007000*--------> CUERPO DEL CICLO: COMPARA UNA RESERVA CONTRA LA        NTC35010
007010*          TRANSACCION EN CURSO                                   NTC35010
007020 351-BUSCA-RESERVA-DUP-CUERPO SECTION.                            NTC35010
007030     IF TR-APRENDIZ-ID (IDX-RES) = TRANSAC-APRENDIZ-ID AND        NTC35010
007040        TR-LECCION-GRADO (IDX-RES) =                              NTC35010
007050           TL-GRADO (WKS-IDX-LEC-ACTUAL) AND                      NTC35010
007060        TR-LECCION-FECHA (IDX-RES) =                              NTC35010
007070           TL-FECHA (WKS-IDX-LEC-ACTUAL)                          NTC35010
007080        SET RESERVA-SI-ENCONTRADA TO TRUE                         NTC35010
007090        SET IDX-RES TO WKS-RESERVA-TOTAL                          NTC35010
007100     END-IF.                                                      NTC35010
007110 351-BUSCA-RESERVA-DUP-CUERPO-E. EXIT.                            NTC35010
007120*--------> ESCRIBE UN RENGLON EN LA BITACORA DE TRANSACCIONES     NTC35010
007130 500-ESCRIBE-BITACORA SECTION.                                    NTC35010
007140     IF NOT WKS-TRANSAC-FUE-ACEPTADA                              NTC35010
007150        ADD 1 TO WKS-TRANSAC-RECHAZADAS                           NTC35010
007160     END-IF                                                       NTC35010
007170     MOVE TRANSAC-TIPO        TO LB-TIPO-TRANSAC                  NTC35010
007180     MOVE TRANSAC-APRENDIZ-ID TO LB-APRENDIZ-ID                   NTC35010
007190     MOVE TRANSAC-RESERVA-ID  TO LB-RESERVA-ID                    NTC35010
007200     MOVE WKS-MENSAJE         TO LB-MENSAJE                       NTC35010
007210     WRITE REG-BITACORA FROM LINEA-BITACORA.                      NTC35010
007220 500-ESCRIBE-BITACORA-E. EXIT.                                    NTC35010
007230*--------> REESCRIBE EL MAESTRO DE LECCIONES ACTUALIZADO          NTC35010
007240 600-REESCRITURA-LECCIONES SECTION.                               NTC35010
007250     PERFORM 601-REESCRITURA-LECCION-CPO                          NTC35010
007260             VARYING IDX-LEC FROM 1 BY 1                          NTC35010
007270             UNTIL IDX-LEC > WKS-LECCION-TOTAL.                   NTC35010
007280 600-REESCRITURA-LECCIONES-E. EXIT.                               NTC35010
007290*--------> CUERPO DEL CICLO: REGRABA UNA LECCION DE LA TABLA      NTC35010
007300 601-REESCRITURA-LECCION-CPO SECTION.                             NTC35010
007310     MOVE TL-GRADO (IDX-LEC)        TO LECCION-GRADO              NTC35010
007320     MOVE TL-FECHA (IDX-LEC)        TO LECCION-FECHA              NTC35010
007330     MOVE TL-HORA (IDX-LEC)         TO LECCION-HORA               NTC35010
007340     MOVE TL-ENTRENADOR (IDX-LEC)   TO LECCION-ENTRENADOR         NTC35010
007350     MOVE TL-CAPACIDAD (IDX-LEC)    TO LECCION-CAPACIDAD          NTC35010
007360     MOVE TL-CUPOS (IDX-LEC)        TO LECCION-CUPOS-LIBRES       NTC35010
007370     MOVE TL-TOT-RESENAS (IDX-LEC)  TO LECCION-TOT-RESENAS        NTC35010
007380     MOVE TL-SUMA-CALIF (IDX-LEC)   TO LECCION-SUMA-CALIF         NTC35010
007390     WRITE REG-LECCIONW FROM REG-LECCION.                         NTC35010
007400 601-REESCRITURA-LECCION-CPO-E. EXIT.                             NTC35010
007410*--------> REESCRIBE EL MAESTRO DE APRENDICES ACTUALIZADO         NTC35010
007420 610-REESCRITURA-APRENDICES SECTION.                              NTC35010
007430     PERFORM 611-REESCRITURA-APRENDIZ-CPO                         NTC35010
007440             VARYING IDX-APR FROM 1 BY 1                          NTC35010
007450             UNTIL IDX-APR > WKS-APRENDIZ-TOTAL.                  NTC35010
007460 610-REESCRITURA-APRENDICES-E. EXIT.                              NTC35010
007470*--------> CUERPO DEL CICLO: REGRABA UN APRENDIZ DE LA TABLA      NTC35010
007480 611-REESCRITURA-APRENDIZ-CPO SECTION.                            NTC35010
007490     MOVE TA-ID (IDX-APR)        TO APRENDIZ-ID                   NTC35010
007500     MOVE TA-NOMBRE (IDX-APR)    TO APRENDIZ-NOMBRE               NTC35010
007510     MOVE TA-GENERO (IDX-APR)    TO APRENDIZ-GENERO               NTC35010
007520     MOVE TA-EDAD (IDX-APR)      TO APRENDIZ-EDAD                 NTC35010
007530     MOVE TA-CONTACTO (IDX-APR)  TO APRENDIZ-CONTACTO-EMG         NTC35010
007540     MOVE TA-GRADO (IDX-APR)     TO APRENDIZ-GRADO-ACTUAL         NTC35010
007550     WRITE REG-APRENDIZW FROM REG-APRENDIZ.                       NTC35010
007560 611-REESCRITURA-APRENDIZ-CPO-E. EXIT.                            NTC35010
007570*--------> REESCRIBE EL MAESTRO DE RESERVAS ACTUALIZADO           NTC35010
007580 620-REESCRITURA-RESERVAS SECTION.                                NTC35010
007590     PERFORM 621-REESCRITURA-RESERVA-CPO                          NTC35010
007600             VARYING IDX-RES FROM 1 BY 1                          NTC35010
007610             UNTIL IDX-RES > WKS-RESERVA-TOTAL.                   NTC35010
007620 620-REESCRITURA-RESERVAS-E. EXIT.                                NTC35010
007630*--------> CUERPO DEL CICLO: REGRABA UNA RESERVA DE LA TABLA      NTC35010
007640 621-REESCRITURA-RESERVA-CPO SECTION.                             NTC35010
007650     MOVE TR-ID (IDX-RES)             TO RESERVA-ID               NTC35010
007660     MOVE TR-FECHA (IDX-RES)          TO RESERVA-FECHA            NTC35010
007670     MOVE TR-APRENDIZ-ID (IDX-RES)    TO RESERVA-APRENDIZ-ID      NTC35010
007680     MOVE TR-LECCION-GRADO (IDX-RES)  TO RESERVA-LECCION-GRADO    NTC35010
007690     MOVE TR-LECCION-FECHA (IDX-RES)  TO RESERVA-LECCION-FECHA    NTC35010
007700     MOVE TR-LECCION-HORA (IDX-RES)   TO RESERVA-LECCION-HORA     NTC35010
007710     MOVE TR-ESTADO (IDX-RES)         TO RESERVA-ESTADO           NTC35010
007720     MOVE TR-CALIFICACION (IDX-RES)   TO RESERVA-CALIFICACION     NTC35010
007730     WRITE REG-RESERVAW FROM REG-RESERVA.                         NTC35010
007740 621-REESCRITURA-RESERVA-CPO-E. EXIT.                             NTC35010
007750*--------> DESPLIEGA ESTADISTICAS DEL PROCESO                     NTC35010
007760 700-STADISTICS SECTION.                                          NTC35010
007770     DISPLAY                                                      NTC35010
007780     "**********************************************************" NTC35010
007790     DISPLAY                                                      NTC35010
007800     "*           NTC35010 - ESTADISTICAS DEL PROCESO           *"NTC35010
007810     DISPLAY                                                      NTC35010
007820     "**********************************************************" NTC35010
007830     DISPLAY                                                      NTC35010
007840     " TRANSACCIONES LEIDAS      : (" WKS-TRANSAC-LEIDAS     ")"  NTC35010
007850     DISPLAY                                                      NTC35010
007860     " TRANSACCIONES ACEPTADAS   : (" WKS-TRANSAC-ACEPTADAS  ")"  NTC35010
007870     DISPLAY                                                      NTC35010
007880     " TRANSACCIONES RECHAZADAS  : (" WKS-TRANSAC-RECHAZADAS ")"  NTC35010
007890     DISPLAY                                                      NTC35010
007900     " LECCIONES EN MAESTRO      : (" WKS-LECCION-TOTAL      ")"  NTC35010
007910     DISPLAY                                                      NTC35010
007920     " APRENDICES EN MAESTRO     : (" WKS-APRENDIZ-TOTAL     ")"  NTC35010
007930     DISPLAY                                                      NTC35010
007940     " RESERVAS EN MAESTRO       : (" WKS-RESERVA-TOTAL      ")"  NTC35010
007950     DISPLAY                                                      NTC35010
007960     "**********************************************************".NTC35010
007970 700-STADISTICS-E. EXIT.                                          NTC35010
007980*                  ----- SECTION TO CLOSE FILES -----             NTC35010
007990 900-CIERRE-ARCHIVOS SECTION.                                     NTC35010
008000     CLOSE LECCION                                                NTC35010
008010     CLOSE APRENDIZ                                               NTC35010
008020     CLOSE RESERVA                                                NTC35010
008030     CLOSE TRANSAC                                                NTC35010
008040     CLOSE LECCIONW                                               NTC35010
008050     CLOSE APRENDZW                                               NTC35010
008060     CLOSE RESERVAW                                               NTC35010
008070     CLOSE BITACORA.                                              NTC35010
008080 900-CIERRE-ARCHIVOS-E. EXIT.                                     NTC35010
008090*--------> SALIDA ANORMAL SI FALLA LA APERTURA DE ARCHIVOS        NTC35010
008100 990-FIN-ANORMAL SECTION.                                         NTC35010
008110     STOP RUN.                                                    NTC35010
008120 990-FIN-ANORMAL-E. EXIT.                                         NTC35010
